000100******************************************************************
000200* GHCOMWS.CPY
000300* GYMHUB BATCH SUITE - COMMON WORKING STORAGE
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* GH001A  TANBH   14/03/1988 - INITIAL VERSION, LIFTED FROM THE
000800*                  WK-C-COMMON BLOCK USED ACROSS THE TRF SUITE.
000900*----------------------------------------------------------------*
001000* GH014C  LIMSK   09/11/1998 - Y2K REMEDIATION - RUN-DATE/TIME
001100*                  AREA EXPANDED FROM YYMMDD TO CCYYMMDD, CENTURY
001200*                  LITERAL "19"/"20" SUPPLIED BY A100-GET-RUN-DATE
001300*----------------------------------------------------------------*
001400* GH022B  KUMARS  22/07/2004 - ADD GH-SVC-DUP-SW, USED BY ALL
001500*                  MASTER DUPLICATE-KEY SCAN PARAGRAPHS.
001600*----------------------------------------------------------------*
001700 01  WK-C-FILE-STATUS            PIC X(02).
001800     88  WK-C-SUCCESSFUL                VALUE "00" "02".
001900     88  WK-C-RECORD-NOT-FOUND          VALUE "23" "35" "10".
002000     88  WK-C-DUPLICATE-KEY             VALUE "22".
002100     88  WK-C-AT-END                    VALUE "10".
002200
002300 01  WK-C-RUN-DATE-TIME.
002400     05  WK-C-RUN-DATE            PIC 9(08).
002500     05  WK-C-RUN-TIME            PIC 9(06).
002600 01  WK-C-RUN-DATE-PARTS REDEFINES WK-C-RUN-DATE-TIME.
002700     05  WK-C-RUN-CCYY            PIC 9(04).
002800     05  WK-C-RUN-MM              PIC 9(02).
002900     05  WK-C-RUN-DD              PIC 9(02).
003000     05  WK-C-RUN-TIME-R          PIC 9(06).
003100
003200 01  WK-C-SYS-DATE-YMD            PIC 9(06).
003300 01  WK-C-SYS-TIME-HMS            PIC 9(06).
003400 01  WK-C-CENTURY-LIT             PIC X(02) VALUE "20".
003500
003600 01  WK-C-NEXT-KEY                PIC 9(09) COMP.
003700 01  WK-C-SUB-1                   PIC 9(04) COMP.
003800 01  WK-C-SUB-2                   PIC 9(04) COMP.
003900 01  WK-C-SCAN-EOF-SW             PIC X(01).
004000     88  WK-C-SCAN-EOF                  VALUE "Y".
004100 01  GH-SVC-DUP-SW                PIC X(01).
004200     88  GH-SVC-DUP-FOUND               VALUE "Y".
