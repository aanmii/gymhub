000100******************************************************************
000200* GHTXAPT.CPY
000300* GYMHUB APPOINTMENT-MAINTENANCE TRANSACTION / GHAPTMNT LINKAGE
000400* ACTION L1-L4 ARE THE READ-ONLY LISTING SELECTIONS - THEY CARRY
000500* NO FILE OF THEIR OWN, SEE GHAPTMNT PARAGRAPHS C100-C400.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* GH073A  VENLAR  25/09/2020 - INITIAL VERSION
001000*----------------------------------------------------------------*
001100 01  GH-TX-APT.
001200     05  GH-TX-APT-INPUT.
001300         10  GH-TX-APT-ACTION     PIC X(02).
001400             88  GH-TX-APT-CREATE       VALUE "C ".
001500             88  GH-TX-APT-UPDATE       VALUE "U ".
001600             88  GH-TX-APT-CANCEL       VALUE "X ".
001700             88  GH-TX-APT-LIST-ALL     VALUE "L1".
001800             88  GH-TX-APT-LIST-ACTIVE  VALUE "L2".
001900             88  GH-TX-APT-LIST-UPCOM   VALUE "L3".
002000             88  GH-TX-APT-LIST-AVAIL   VALUE "L4".
002100         10  GH-TX-APT-ID         PIC 9(09).
002200*                                  REQUIRED FOR UPDATE/CANCEL
002300         10  GH-TX-APT-START-DATE PIC 9(08).
002400         10  GH-TX-APT-START-TIME PIC 9(06).
002500         10  GH-TX-APT-END-DATE   PIC 9(08).
002600         10  GH-TX-APT-END-TIME   PIC 9(06).
002700         10  GH-TX-APT-LOC-ID     PIC 9(09).
002800         10  GH-TX-APT-SVC-ID     PIC 9(09).
002900         10  GH-TX-APT-MAX-CAP    PIC 9(05).
003000         10  GH-TX-APT-EMP-ID     PIC 9(09).
003100     05  GH-TX-APT-OUTPUT.
003200         10  GH-TX-APT-KEY-ID     PIC 9(09).
003300         10  GH-TX-APT-RESULT     PIC X(01).
003400             88  GH-TX-APT-ACCEPTED     VALUE "A".
003500             88  GH-TX-APT-REJECTED     VALUE "R".
003600         10  GH-TX-APT-REASON     PIC X(50).
003700     05  FILLER                   PIC X(10).
