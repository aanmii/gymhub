000100******************************************************************
000200* GHTXREG.CPY
000300* GYMHUB USER-REGISTRATION TRANSACTION / GHAUTMNT LINKAGE
000400* COVERS SELF-REGISTRATION OF MEMBERS AND ADMIN-DRIVEN SET-UP
000500* OF EMPLOYEE/ADMIN USER RECORDS.  PASSWORD/CREDENTIAL FIELD NOT
000600* CARRIED - HASHING AND SESSION TOKENS ARE OUT OF SCOPE HERE.
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------*
001000* GH078A  VENLAR  30/09/2020 - INITIAL VERSION
001100*----------------------------------------------------------------*
001200 01  GH-TX-REG.
001300     05  GH-TX-REG-INPUT.
001400         10  GH-TX-REG-FIRST-NAME PIC X(50).
001500         10  GH-TX-REG-LAST-NAME  PIC X(50).
001600         10  GH-TX-REG-EMAIL      PIC X(100).
001700         10  GH-TX-REG-ROLE       PIC X(20).
001800             88  GH-TX-REG-ROLE-ADMIN     VALUE "ADMIN".
001900             88  GH-TX-REG-ROLE-EMPLOYEE  VALUE "EMPLOYEE".
002000             88  GH-TX-REG-ROLE-MEMBER    VALUE "MEMBER".
002100         10  GH-TX-REG-PHONE      PIC X(20).
002200         10  GH-TX-REG-LOC-ID     PIC 9(09).
002300     05  GH-TX-REG-OUTPUT.
002400         10  GH-TX-REG-KEY-ID     PIC 9(09).
002500         10  GH-TX-REG-RESULT     PIC X(01).
002600             88  GH-TX-REG-ACCEPTED     VALUE "A".
002700             88  GH-TX-REG-REJECTED     VALUE "R".
002800         10  GH-TX-REG-REASON     PIC X(50).
002900     05  FILLER                   PIC X(10).
