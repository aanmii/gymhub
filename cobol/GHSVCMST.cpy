000100******************************************************************
000200* GHSVCMST.CPY
000300* GYMHUB GYM-SERVICE MASTER - RECORD LAYOUT (A PURCHASABLE
000400* CLASS/OFFERING SCOPED TO ONE LOCATION)
000500* FILE GHSVCMST - ORGANIZATION INDEXED, KEY SVC-ID ASCENDING
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* GH040A  ONGSK   03/02/2009 - INITIAL VERSION
001000*----------------------------------------------------------------*
001100* GH040B  ONGSK   17/02/2009 - SVC-PRICE REPACKED AS COMP-3 PER
001200*                  SHOP STANDARD FOR MONEY-BEARING MASTER FIELDS.
001300*----------------------------------------------------------------*
001400 01  SVC-RECORD.
001500     05  SVC-ID                   PIC 9(09).
001600*                                  SURROGATE KEY
001700     05  SVC-NAME                 PIC X(100).
001800*                                  UNIQUE WITHIN SVC-LOCATION-ID
001900     05  SVC-DESCRIPTION          PIC X(500).
002000     05  SVC-PRICE                PIC S9(8)V99 COMP-3.
002100*                                  UNIT PRICE, MUST BE > 0
002200     05  SVC-LOCATION-ID          PIC 9(09).
002300*                                  FK LOCATION
002400     05  SVC-CREATED-BY-ID        PIC 9(09).
002500*                                  FK USER (EMPLOYEE)
002600     05  SVC-ACTIVE               PIC X(01).
002700         88  SVC-IS-ACTIVE               VALUE "Y".
002800     05  SVC-CREATED-DATE         PIC 9(08).
002900     05  SVC-CREATED-TIME         PIC 9(06).
003000     05  SVC-UPDATED-DATE         PIC 9(08).
003100     05  SVC-UPDATED-TIME         PIC 9(06).
003200     05  FILLER                   PIC X(18).
003300
003400 01  SVC-RECORD-CD-R REDEFINES SVC-RECORD.
003500     05  FILLER                   PIC X(634).
003600*                                  SVC-ID THRU SVC-ACTIVE
003700     05  SVC-CREATED-CCYY         PIC 9(04).
003800     05  SVC-CREATED-MM           PIC 9(02).
003900     05  SVC-CREATED-DD           PIC 9(02).
004000     05  FILLER                   PIC X(38).
004100
004200 01  SVC-RECORD-UD-R REDEFINES SVC-RECORD.
004300     05  FILLER                   PIC X(648).
004400*                                  SVC-ID THRU SVC-CREATED-TIME
004500     05  SVC-UPDATED-CCYY         PIC 9(04).
004600     05  SVC-UPDATED-MM           PIC 9(02).
004700     05  SVC-UPDATED-DD           PIC 9(02).
004800     05  FILLER                   PIC X(24).
