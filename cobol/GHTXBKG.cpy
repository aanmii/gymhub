000100******************************************************************
000200* GHTXBKG.CPY
000300* GYMHUB BOOKING-CREATE TRANSACTION / GHBKGPOST LINKAGE
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* GH076A  VENLAR  28/09/2020 - INITIAL VERSION
000800*----------------------------------------------------------------*
000900 01  GH-TX-BKG.
001000     05  GH-TX-BKG-INPUT.
001100         10  GH-TX-BKG-APT-ID     PIC 9(09).
001200         10  GH-TX-BKG-MEMBER-ID  PIC 9(09).
001300     05  GH-TX-BKG-OUTPUT.
001400         10  GH-TX-BKG-KEY-ID     PIC 9(09).
001500         10  GH-TX-BKG-RESULT     PIC X(01).
001600             88  GH-TX-BKG-ACCEPTED     VALUE "A".
001700             88  GH-TX-BKG-REJECTED     VALUE "R".
001800         10  GH-TX-BKG-REASON     PIC X(50).
001900     05  FILLER                   PIC X(10).
