000100******************************************************************
000200* GHBKGMST.CPY
000300* GYMHUB BOOKING MASTER - RECORD LAYOUT (ONE MEMBER'S RESERVED
000400* SEAT IN ONE APPOINTMENT)
000500* FILE GHBKGMST - ORGANIZATION INDEXED, KEY BKG-ID ASCENDING
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* GH052A  DEVRAJ  04/03/2015 - INITIAL VERSION
001000*----------------------------------------------------------------*
001100* GH052B  VENLAR  12/08/2020 - BKG-USED-CREDIT-ID ADDED - THE
001200*                  CANCEL-BOOKING POSTING NEEDS THE CREDIT KEY
001300*                  WITHOUT RE-SCANNING GHCRDMST BY MEMBER/SVC.
001400*----------------------------------------------------------------*
001500 01  BKG-RECORD.
001600     05  BKG-ID                   PIC 9(09).
001700*                                  SURROGATE KEY
001800     05  BKG-APPOINTMENT-ID       PIC 9(09).
001900*                                  FK APPOINTMENT
002000     05  BKG-MEMBER-ID            PIC 9(09).
002100*                                  FK USER (MEMBER) - SEE RULES
002200*                                  FOR (APPOINTMENT,MEMBER) PAIR
002300     05  BKG-USED-CREDIT-ID       PIC 9(09).
002400*                                  FK MEMBER-CREDIT CONSUMED
002500     05  BKG-STATUS               PIC X(20).
002600         88  BKG-IS-CONFIRMED            VALUE "CONFIRMED".
002700         88  BKG-IS-CANCELLED            VALUE "CANCELLED".
002800     05  BKG-CREATED-DATE         PIC 9(08).
002900     05  BKG-CREATED-TIME         PIC 9(06).
003000     05  BKG-CANCELLED-DATE       PIC 9(08).
003100     05  BKG-CANCELLED-TIME       PIC 9(06).
003200     05  FILLER                   PIC X(16).
003300
003400 01  BKG-RECORD-CD-R REDEFINES BKG-RECORD.
003500     05  FILLER                   PIC X(56).
003600*                                  BKG-ID THRU BKG-STATUS
003700     05  BKG-CREATED-CCYY         PIC 9(04).
003800     05  BKG-CREATED-MM           PIC 9(02).
003900     05  BKG-CREATED-DD           PIC 9(02).
004000     05  FILLER                   PIC X(36).
004100
004200 01  BKG-RECORD-XD-R REDEFINES BKG-RECORD.
004300     05  FILLER                   PIC X(70).
004400*                                  BKG-ID THRU BKG-CREATED-TIME
004500     05  BKG-CANCELLED-CCYY       PIC 9(04).
004600     05  BKG-CANCELLED-MM         PIC 9(02).
004700     05  BKG-CANCELLED-DD         PIC 9(02).
004800     05  FILLER                   PIC X(22).
