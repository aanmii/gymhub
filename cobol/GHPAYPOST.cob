000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GHPAYPOST.
000500 AUTHOR.         RAJ DEVAN.
000600 INSTALLATION.   MIDLAND DATA SERVICES.
000700 DATE-WRITTEN.   08 FEB 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE PRICES AND POSTS A CREDIT-PURCHASE
001200*               PAYMENT FOR THE GYMHUB SUITE, AND ON CONFIRMATION
001300*               MINTS THE MEMBER-CREDIT ROWS THE PAYMENT PAID
001400*               FOR.  CALLED BY GHBATCH FOR EVERY PAYMENT-
001500*               PURCHASE TRANSACTION (GHPURTXN) AND EVERY
001600*               PAYMENT-CONFIRM TRANSACTION (GHCNFTXN) THROUGH
001700*               THE COMMON GHTXPAY PARAMETER BLOCK - THE ACTUAL
001800*               GATEWAY CALL-OUT IS NOT DONE HERE, SEE SECURITY
001900*               PARAGRAPH ABOVE.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400*  GH050C - DEVRAJ  - 08/02/1994 - INITIAL VERSION.  COMPUTES AN  GH050C  
002500*                      AMOUNT AGAINST THE SERVICE PRICE AND
002600*                      STAMPS A RESULT CODE, PURCHASE-SIDE ONLY.
002700*                      CONFIRM PATH NOT YET WRITTEN.
002800*-----------------------------------------------------------------
002900*  GH050D - DEVRAJ  - 23/05/1995 - CONFIRM PATH ADDED - LOOKS UP  GH050D  
003000*                      BY PAY-EXTERNAL-REF AND MINTS THE CREDIT
003100*                      ROWS.
003200*-----------------------------------------------------------------
003300*  GH014J - LIMSK   - 09/11/1998 - Y2K REMEDIATION - RUN DATE/TIMEGH014J  
003400*                      STAMPING NOW USES WK-C-RUN-DATE-TIME FROM
003500*                      GHCOMWS (CCYYMMDD).
003600*-----------------------------------------------------------------
003700*  GH050E - KUMARS  - 11/03/2005 - IDEMPOTENT NO-OP ADDED FOR A   GH050E  
003800*                      CONFIRM TRANSACTION ARRIVING TWICE FOR THE
003900*                      SAME ALREADY-COMPLETED PAYMENT.
004000*-----------------------------------------------------------------
004100*  GH074C - VENLAR  - 26/09/2020 - CONVERTED TO THE GHTXPAY CALLEDGH074C  
004200*                      LINKAGE INTERFACE FOR THE NEW BATCH DRIVER
004300*                      GHBATCH.
004400*-----------------------------------------------------------------
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005300                    C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT GHPAYMST ASSIGN TO DATABASE-GHPAYMST
005800            ORGANIZATION      IS INDEXED
005900            ACCESS MODE       IS DYNAMIC
006000            RECORD KEY        IS PAY-ID
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200     SELECT GHCRDMST ASSIGN TO DATABASE-GHCRDMST
006300            ORGANIZATION      IS INDEXED
006400            ACCESS MODE       IS DYNAMIC
006500            RECORD KEY        IS CRD-ID
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700     SELECT GHSVCMST ASSIGN TO DATABASE-GHSVCMST
006800            ORGANIZATION      IS INDEXED
006900            ACCESS MODE       IS RANDOM
007000            RECORD KEY        IS SVC-ID
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200     SELECT GHUSRMST ASSIGN TO DATABASE-GHUSRMST
007300            ORGANIZATION      IS INDEXED
007400            ACCESS MODE       IS RANDOM
007500            RECORD KEY        IS USR-ID
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700
007800 EJECT
007900***************
008000 DATA DIVISION.
008100***************
008200 FILE SECTION.
008300**************
008400 FD  GHPAYMST
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS PAY-RECORD.
008700     COPY GHPAYMST.
008800
008900 FD  GHCRDMST
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS CRD-RECORD.
009200     COPY GHCRDMST.
009300
009400 FD  GHSVCMST
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS SVC-RECORD.
009700     COPY GHSVCMST.
009800
009900 FD  GHUSRMST
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS USR-RECORD.
010200     COPY GHUSRMST.
010300
010400*************************
010500 WORKING-STORAGE SECTION.
010600*************************
010700 01  FILLER              PIC X(24)  VALUE
010800     "** PROGRAM GHPAYPOST **".
010900
011000* ------------------ PROGRAM WORKING STORAGE -------------------*
011100 01  WK-C-COMMON.
011200     COPY GHCOMWS.
011300
011400 01  WK-C-CREDITS-MINTED         PIC 9(05) COMP.
011500 01  WK-C-CREDITS-WANTED         PIC 9(05) COMP.
011600
011700 EJECT
011800 LINKAGE SECTION.
011900*****************
012000 COPY GHTXPAY.
012100
012200 EJECT
012300********************************************
012400 PROCEDURE DIVISION USING GH-TX-PAY.
012500********************************************
012600 MAIN-MODULE.
012700     PERFORM A000-OPEN-FILES
012800        THRU A099-OPEN-FILES-EX.
012900
013000     MOVE    SPACES               TO    GH-TX-PAY-OUTPUT.
013100     MOVE    ZERO                 TO    GH-TX-PAY-KEY-ID
013200                                         GH-TX-PAY-AMOUNT.
013300
013400     EVALUATE TRUE
013500        WHEN GH-TX-PAY-PURCHASE
013600           PERFORM B100-PRICE-AND-POST-PURCHASE
013700              THRU B199-PRICE-AND-POST-PURCHASE-EX
013800        WHEN GH-TX-PAY-CONFIRM
013900           PERFORM B200-CONFIRM-PAYMENT
014000              THRU B299-CONFIRM-PAYMENT-EX
014100        WHEN OTHER
014200           SET  GH-TX-PAY-REJECTED      TO TRUE
014300           MOVE "INVALID MODE CODE"     TO GH-TX-PAY-REASON
014400     END-EVALUATE.
014500
014600     PERFORM Z000-END-PROGRAM-ROUTINE
014700        THRU Z099-END-PROGRAM-ROUTINE-EX.
014800     GOBACK.
014900
015000 EJECT
015100*-----------------------------------------------------------------
015200 A000-OPEN-FILES.
015300*-----------------------------------------------------------------
015400     OPEN    I-O   GHPAYMST.
015500     IF      NOT WK-C-SUCCESSFUL
015600             DISPLAY "GHPAYPOST - OPEN FILE ERROR - GHPAYMST"
015700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
015800
015900     OPEN    I-O   GHCRDMST.
016000     IF      NOT WK-C-SUCCESSFUL
016100             DISPLAY "GHPAYPOST - OPEN FILE ERROR - GHCRDMST"
016200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
016300
016400     OPEN    INPUT GHSVCMST.
016500     IF      NOT WK-C-SUCCESSFUL
016600             DISPLAY "GHPAYPOST - OPEN FILE ERROR - GHSVCMST"
016700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
016800
016900     OPEN    INPUT GHUSRMST.
017000     IF      NOT WK-C-SUCCESSFUL
017100             DISPLAY "GHPAYPOST - OPEN FILE ERROR - GHUSRMST"
017200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
017300 A099-OPEN-FILES-EX.
017400     EXIT.
017500
017600*-----------------------------------------------------------------
017700*B100-PRICE-AND-POST-PURCHASE - BATCH FLOW STEPS 1-4.             
017800*-----------------------------------------------------------------
017900 B100-PRICE-AND-POST-PURCHASE.
018000     MOVE    GH-TX-PAY-SVC-ID     TO    SVC-ID.
018100     READ    GHSVCMST
018200        INVALID KEY
018300           SET  GH-TX-PAY-REJECTED   TO TRUE
018400           MOVE "GYM SERVICE NOT FOUND" TO GH-TX-PAY-REASON
018500           GO TO B199-PRICE-AND-POST-PURCHASE-EX.
018600
018700     MOVE    GH-TX-PAY-MEMBER-ID  TO    USR-ID.
018800     READ    GHUSRMST
018900        INVALID KEY
019000           SET  GH-TX-PAY-REJECTED   TO TRUE
019100           MOVE "MEMBER NOT FOUND"   TO GH-TX-PAY-REASON
019200           GO TO B199-PRICE-AND-POST-PURCHASE-EX.
019300
019400     IF      NOT GH-TX-PAY-QUANTITY >   ZERO
019500             SET  GH-TX-PAY-REJECTED      TO TRUE
019600             MOVE "QUANTITY MUST BE GREATER THAN ZERO"
019700                                           TO GH-TX-PAY-REASON
019800             GO TO B199-PRICE-AND-POST-PURCHASE-EX.
019900
020000     PERFORM B150-GET-NEXT-PAY-KEY
020100        THRU B199-GET-NEXT-PAY-KEY-EX.
020200
020300     COMPUTE PAY-AMOUNT ROUNDED = SVC-PRICE * GH-TX-PAY-QUANTITY.
020400
020500     IF      NOT PAY-AMOUNT       >     ZERO
020600             SET  GH-TX-PAY-REJECTED      TO TRUE
020700             MOVE "AMOUNT MUST BE GREATER THAN ZERO"
020800                                           TO GH-TX-PAY-REASON
020900             GO TO B199-PRICE-AND-POST-PURCHASE-EX.
021000
021100     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
021200     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
021300     MOVE    WK-C-NEXT-KEY        TO    PAY-ID.
021400     MOVE    GH-TX-PAY-MEMBER-ID  TO    PAY-MEMBER-ID.
021500     MOVE    GH-TX-PAY-SVC-ID     TO    PAY-GYM-SERVICE-ID.
021600     MOVE    GH-TX-PAY-QUANTITY   TO    PAY-QUANTITY.
021700     MOVE    SPACES               TO    PAY-EXTERNAL-REF.
021800     SET     PAY-IS-PENDING       TO    TRUE.
021900     MOVE    WK-C-RUN-DATE        TO    PAY-CREATED-DATE.
022000     MOVE    WK-C-RUN-TIME        TO    PAY-CREATED-TIME.
022100     MOVE    ZERO                 TO    PAY-COMPLETED-DATE
022200                                         PAY-COMPLETED-TIME.
022300
022400     WRITE   PAY-RECORD.
022500     IF      WK-C-SUCCESSFUL
022600             SET  GH-TX-PAY-ACCEPTED      TO TRUE
022700             MOVE PAY-ID                  TO GH-TX-PAY-KEY-ID
022800             MOVE PAY-AMOUNT               TO GH-TX-PAY-AMOUNT
022900     ELSE
023000             SET  GH-TX-PAY-REJECTED      TO TRUE
023100             MOVE "UNABLE TO WRITE PAYMENT MASTER"
023200                                           TO GH-TX-PAY-REASON.
023300
023400 B199-PRICE-AND-POST-PURCHASE-EX.
023500     EXIT.
023600
023700*-----------------------------------------------------------------
023800*B150-GET-NEXT-PAY-KEY - SEQUENTIAL PASS FOR THE HIGHEST KEY ON   
023900*                        FILE.                                   *
024000*-----------------------------------------------------------------
024100 B150-GET-NEXT-PAY-KEY.
024200     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
024300     MOVE    ZERO                 TO    WK-C-NEXT-KEY.
024400
024500     PERFORM B160-SCAN-ONE-PAY-RECORD
024600        THRU B169-SCAN-ONE-PAY-RECORD-EX
024700           UNTIL WK-C-SCAN-EOF.
024800
024900     ADD     1                    TO    WK-C-NEXT-KEY.
025000
025100 B199-GET-NEXT-PAY-KEY-EX.
025200     EXIT.
025300
025400*-----------------------------------------------------------------
025500 B160-SCAN-ONE-PAY-RECORD.
025600*-----------------------------------------------------------------
025700     READ    GHPAYMST NEXT RECORD
025800        AT END
025900           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
026000           GO TO B169-SCAN-ONE-PAY-RECORD-EX.
026100
026200     IF      PAY-ID               >     WK-C-NEXT-KEY
026300             MOVE PAY-ID          TO    WK-C-NEXT-KEY.
026400
026500 B169-SCAN-ONE-PAY-RECORD-EX.
026600     EXIT.
026700
026800 EJECT
026900*-----------------------------------------------------------------
027000*B200-CONFIRM-PAYMENT - BATCH FLOW STEPS 5-7.                     
027100*-----------------------------------------------------------------
027200 B200-CONFIRM-PAYMENT.
027300     PERFORM B210-FIND-BY-EXTERNAL-REF
027400        THRU B219-FIND-BY-EXTERNAL-REF-EX.
027500
027600     IF      NOT GH-SVC-DUP-FOUND
027700             SET  GH-TX-PAY-REJECTED      TO TRUE
027800             MOVE "PAYMENT NOT FOUND"     TO GH-TX-PAY-REASON
027900             GO TO B299-CONFIRM-PAYMENT-EX.
028000
028100     IF      PAY-IS-COMPLETED
028200             SET  GH-TX-PAY-ACCEPTED      TO TRUE
028300             MOVE PAY-ID                  TO GH-TX-PAY-KEY-ID
028400             MOVE PAY-AMOUNT               TO GH-TX-PAY-AMOUNT
028500             GO TO B299-CONFIRM-PAYMENT-EX.
028600
028700     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
028800     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
028900     SET     PAY-IS-COMPLETED     TO    TRUE.
029000     MOVE    WK-C-RUN-DATE        TO    PAY-COMPLETED-DATE.
029100     MOVE    WK-C-RUN-TIME        TO    PAY-COMPLETED-TIME.
029200
029300     REWRITE PAY-RECORD.
029400     IF      NOT WK-C-SUCCESSFUL
029500             SET  GH-TX-PAY-REJECTED      TO TRUE
029600             MOVE "UNABLE TO REWRITE PAYMENT MASTER"
029700                                           TO GH-TX-PAY-REASON
029800             GO TO B299-CONFIRM-PAYMENT-EX.
029900
030000     MOVE    PAY-QUANTITY         TO    WK-C-CREDITS-WANTED.
030100     MOVE    ZERO                 TO    WK-C-CREDITS-MINTED.
030200
030300     PERFORM B250-MINT-ONE-CREDIT
030400        THRU B259-MINT-ONE-CREDIT-EX
030500           VARYING WK-C-SUB-1 FROM 1 BY 1
030600              UNTIL WK-C-SUB-1 > WK-C-CREDITS-WANTED.
030700
030800     IF      WK-C-CREDITS-MINTED  =     PAY-QUANTITY
030900             SET  GH-TX-PAY-ACCEPTED      TO TRUE
031000             MOVE PAY-ID                  TO GH-TX-PAY-KEY-ID
031100             MOVE PAY-AMOUNT               TO GH-TX-PAY-AMOUNT
031200     ELSE
031300             SET  GH-TX-PAY-REJECTED      TO TRUE
031400             MOVE "CREDIT CONTROL TOTAL MISMATCH"
031500                                           TO GH-TX-PAY-REASON.
031600
031700 B299-CONFIRM-PAYMENT-EX.
031800     EXIT.
031900
032000*-----------------------------------------------------------------
032100*B210-FIND-BY-EXTERNAL-REF - SEQUENTIAL SCAN, NO ALTERNATE INDEX  
032200*                            IS CARRIED FOR PAY-EXTERNAL-REF.     
032300*-----------------------------------------------------------------
032400 B210-FIND-BY-EXTERNAL-REF.
032500     MOVE    "N"                  TO    GH-SVC-DUP-SW.
032600     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
032700
032800     PERFORM B220-SCAN-ONE-PAY-RECORD
032900        THRU B229-SCAN-ONE-PAY-RECORD-EX
033000           UNTIL WK-C-SCAN-EOF
033100              OR GH-SVC-DUP-FOUND.
033200
033300 B219-FIND-BY-EXTERNAL-REF-EX.
033400     EXIT.
033500
033600*-----------------------------------------------------------------
033700 B220-SCAN-ONE-PAY-RECORD.
033800*-----------------------------------------------------------------
033900     READ    GHPAYMST NEXT RECORD
034000        AT END
034100           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
034200           GO TO B229-SCAN-ONE-PAY-RECORD-EX.
034300
034400     IF      PAY-EXTERNAL-REF     =     GH-TX-PAY-EXT-REF
034500             SET  GH-SVC-DUP-FOUND TO TRUE.
034600
034700 B229-SCAN-ONE-PAY-RECORD-EX.
034800     EXIT.
034900
035000*-----------------------------------------------------------------
035100*B250-MINT-ONE-CREDIT - BATCH FLOW STEP 7, THE CONTROL-TOTAL     *
035200*                       MINTING LOOP.                            *
035300*-----------------------------------------------------------------
035400 B250-MINT-ONE-CREDIT.
035500     PERFORM B260-GET-NEXT-CRD-KEY
035600        THRU B269-GET-NEXT-CRD-KEY-EX.
035700
035800     MOVE    WK-C-NEXT-KEY        TO    CRD-ID.
035900     MOVE    PAY-MEMBER-ID        TO    CRD-MEMBER-ID.
036000     MOVE    PAY-GYM-SERVICE-ID   TO    CRD-GYM-SERVICE-ID.
036100     MOVE    PAY-ID               TO    CRD-PAYMENT-ID.
036200     MOVE    "N"                  TO    CRD-USED.
036300     MOVE    ZERO                 TO    CRD-USED-DATE
036400                                         CRD-USED-TIME.
036500     MOVE    WK-C-RUN-DATE        TO    CRD-PURCHASED-DATE.
036600     MOVE    WK-C-RUN-TIME        TO    CRD-PURCHASED-TIME.
036700
036800     WRITE   CRD-RECORD.
036900     IF      WK-C-SUCCESSFUL
037000             ADD  1               TO    WK-C-CREDITS-MINTED.
037100
037200 B259-MINT-ONE-CREDIT-EX.
037300     EXIT.
037400
037500*-----------------------------------------------------------------
037600 B260-GET-NEXT-CRD-KEY.
037700*-----------------------------------------------------------------
037800     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
037900     MOVE    ZERO                 TO    WK-C-NEXT-KEY.
038000
038100     PERFORM B270-SCAN-ONE-CRD-RECORD
038200        THRU B279-SCAN-ONE-CRD-RECORD-EX
038300           UNTIL WK-C-SCAN-EOF.
038400
038500     ADD     1                    TO    WK-C-NEXT-KEY.
038600
038700 B269-GET-NEXT-CRD-KEY-EX.
038800     EXIT.
038900
039000*-----------------------------------------------------------------
039100 B270-SCAN-ONE-CRD-RECORD.
039200*-----------------------------------------------------------------
039300     READ    GHCRDMST NEXT RECORD
039400        AT END
039500           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
039600           GO TO B279-SCAN-ONE-CRD-RECORD-EX.
039700
039800     IF      CRD-ID               >     WK-C-NEXT-KEY
039900             MOVE CRD-ID          TO    WK-C-NEXT-KEY.
040000
040100 B279-SCAN-ONE-CRD-RECORD-EX.
040200     EXIT.
040300
040400 EJECT
040500*-----------------------------------------------------------------
040600 Z000-END-PROGRAM-ROUTINE.
040700*-----------------------------------------------------------------
040800     CLOSE   GHPAYMST.
040900     IF      NOT WK-C-SUCCESSFUL
041000             DISPLAY "GHPAYPOST - CLOSE FILE ERROR - GHPAYMST"
041100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
041200
041300     CLOSE   GHCRDMST.
041400     IF      NOT WK-C-SUCCESSFUL
041500             DISPLAY "GHPAYPOST - CLOSE FILE ERROR - GHCRDMST"
041600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
041700
041800     CLOSE   GHSVCMST.
041900     IF      NOT WK-C-SUCCESSFUL
042000             DISPLAY "GHPAYPOST - CLOSE FILE ERROR - GHSVCMST"
042100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
042200
042300     CLOSE   GHUSRMST.
042400     IF      NOT WK-C-SUCCESSFUL
042500             DISPLAY "GHPAYPOST - CLOSE FILE ERROR - GHUSRMST"
042600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
042700
042800*-----------------------------------------------------------------
042900 Z099-END-PROGRAM-ROUTINE-EX.
043000*-----------------------------------------------------------------
043100     EXIT.
043200
043300******************************************************************
043400*************** END OF PROGRAM SOURCE - GHPAYPOST ***************
043500******************************************************************
