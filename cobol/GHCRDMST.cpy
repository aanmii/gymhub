000100******************************************************************
000200* GHCRDMST.CPY
000300* GYMHUB MEMBER-CREDIT MASTER - RECORD LAYOUT (ONE PREPAID UNIT
000400* OF A GYM SERVICE, MINTED BY A COMPLETED PAYMENT)
000500* FILE GHCRDMST - ORGANIZATION INDEXED, KEY CRD-ID ASCENDING
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* GH051A  DEVRAJ  02/02/2015 - INITIAL VERSION
001000*----------------------------------------------------------------*
001100* GH051B  DEVRAJ  16/02/2015 - CRD-PURCHASED-DATE/-TIME CONFIRMED
001200*                  AS THE FIFO REDEMPTION ORDER KEY - DO NOT
001300*                  RESEQUENCE ON REVERSAL, SEE GHBKGPOST.
001400*----------------------------------------------------------------*
001500 01  CRD-RECORD.
001600     05  CRD-ID                   PIC 9(09).
001700*                                  SURROGATE KEY
001800     05  CRD-MEMBER-ID            PIC 9(09).
001900*                                  FK USER (MEMBER)
002000     05  CRD-GYM-SERVICE-ID       PIC 9(09).
002100*                                  REDEEMABLE AGAINST THIS SVC
002200     05  CRD-PAYMENT-ID           PIC 9(09).
002300*                                  FK PAYMENT THAT MINTED IT
002400     05  CRD-USED                 PIC X(01).
002500         88  CRD-IS-USED                 VALUE "Y".
002600*                                  DEFAULT N
002700     05  CRD-USED-DATE            PIC 9(08).
002800     05  CRD-USED-TIME            PIC 9(06).
002900*                                  CLEARED TO ZERO ON REVERSAL
003000     05  CRD-PURCHASED-DATE       PIC 9(08).
003100     05  CRD-PURCHASED-TIME       PIC 9(06).
003200*                                  DRIVES FIFO REDEMPTION ORDER
003300     05  FILLER                   PIC X(15).
003400
003500 01  CRD-RECORD-UD-R REDEFINES CRD-RECORD.
003600     05  FILLER                   PIC X(37).
003700*                                  CRD-ID THRU CRD-USED
003800     05  CRD-USED-CCYY            PIC 9(04).
003900     05  CRD-USED-MM              PIC 9(02).
004000     05  CRD-USED-DD              PIC 9(02).
004100     05  FILLER                   PIC X(35).
004200
004300 01  CRD-RECORD-PD-R REDEFINES CRD-RECORD.
004400     05  FILLER                   PIC X(51).
004500*                                  CRD-ID THRU CRD-USED-TIME
004600     05  CRD-PURCHASED-CCYY       PIC 9(04).
004700     05  CRD-PURCHASED-MM         PIC 9(02).
004800     05  CRD-PURCHASED-DD         PIC 9(02).
004900     05  FILLER                   PIC X(21).
