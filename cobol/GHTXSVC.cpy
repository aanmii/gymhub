000100******************************************************************
000200* GHTXSVC.CPY
000300* GYMHUB SERVICE-MAINTENANCE TRANSACTION / GHSVCMNT LINKAGE
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* GH071A  VENLAR  23/09/2020 - INITIAL VERSION
000800*----------------------------------------------------------------*
000900 01  GH-TX-SVC.
001000     05  GH-TX-SVC-INPUT.
001100         10  GH-TX-SVC-ACTION     PIC X(01).
001200             88  GH-TX-SVC-CREATE       VALUE "C".
001300             88  GH-TX-SVC-UPDATE       VALUE "U".
001400             88  GH-TX-SVC-DEACTIVATE   VALUE "D".
001500         10  GH-TX-SVC-ID         PIC 9(09).
001600*                                  REQUIRED FOR UPDATE/DEACTIVATE
001700         10  GH-TX-SVC-NAME       PIC X(100).
001800         10  GH-TX-SVC-DESC       PIC X(500).
001900         10  GH-TX-SVC-PRICE      PIC S9(8)V99.
002000         10  GH-TX-SVC-LOC-ID     PIC 9(09).
002100         10  GH-TX-SVC-EMP-ID     PIC 9(09).
002200*                                  CREATING EMPLOYEE
002300     05  GH-TX-SVC-OUTPUT.
002400         10  GH-TX-SVC-KEY-ID     PIC 9(09).
002500         10  GH-TX-SVC-RESULT     PIC X(01).
002600             88  GH-TX-SVC-ACCEPTED     VALUE "A".
002700             88  GH-TX-SVC-REJECTED     VALUE "R".
002800         10  GH-TX-SVC-REASON     PIC X(50).
002900     05  FILLER                   PIC X(10).
