000100******************************************************************
000200* GHRPTLIN.CPY
000300* GYMHUB RUN ACTIVITY REPORT - PRINT LINE LAYOUTS
000400* FILE GHACTRPT - LINE SEQUENTIAL
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* GH060A  VENLAR  20/09/2020 - INITIAL VERSION, ONE LINE PER
000900*                  TRANSACTION PROCESSED.
001000*----------------------------------------------------------------*
001100* GH060B  VENLAR  04/10/2020 - ADD THE CONTROL-BREAK SUMMARY
001200*                  LINE LAYOUT, ONE BLOCK PER TRANSACTION TYPE.
001300*----------------------------------------------------------------*
001400 01  GH-RPT-LINE.
001500     05  GH-RPT-TYPE              PIC X(18).
001600*                                  COLS 01-18, E.G. BOOKING-CREATE
001700     05  GH-RPT-KEY-ID            PIC 9(09).
001800*                                  COLS 19-27
001900     05  GH-RPT-RESULT            PIC X(08).
002000*                                  COLS 28-35, ACCEPTED/REJECTED
002100     05  GH-RPT-REASON            PIC X(50).
002200*                                  COLS 36-85, BLANK WHEN ACCPTD
002300     05  FILLER                   PIC X(05).
002400
002500 01  GH-SUM-LINE.
002600     05  GH-SUM-LABEL             PIC X(10) VALUE "TOTAL FOR ".
002700     05  GH-SUM-TYPE              PIC X(18).
002800     05  GH-SUM-ACCEPTED-LIT      PIC X(10) VALUE " ACCEPTED=".
002900     05  GH-SUM-ACCEPTED          PIC ZZZZ9.
003000     05  GH-SUM-REJECTED-LIT      PIC X(10) VALUE " REJECTED=".
003100     05  GH-SUM-REJECTED          PIC ZZZZ9.
003200     05  GH-SUM-AMOUNT-LIT        PIC X(08) VALUE " AMOUNT=".
003300     05  GH-SUM-AMOUNT            PIC Z(6)9.99-.
003400     05  FILLER                   PIC X(06).
