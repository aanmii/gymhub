000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GHSVCMNT.
000500 AUTHOR.         ONG SIEW KIM.
000600 INSTALLATION.   MIDLAND DATA SERVICES.
000700 DATE-WRITTEN.   12 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE MAINTAINS THE GYM-SERVICE MASTER
001200*               FILE FOR THE GYMHUB SUITE - CREATE, UPDATE AND
001300*               DEACTIVATE OF A PURCHASABLE GYM SERVICE RECORD
001400*               SCOPED TO ONE LOCATION.  CALLED BY GHBATCH FOR
001500*               EVERY SERVICE-MAINTENANCE TRANSACTION READ FROM
001600*               GHSVCTXN.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100*  GH040C - ONGSK   - 12/03/1991 - INITIAL VERSION.  VALIDATES    GH040C  
002200*                      THE SERVICE AGAINST THE LOCATION AND
002300*                      EMPLOYEE MASTERS, THEN POSTS THE NEW
002400*                      SERVICE MASTER ROW.
002500*-----------------------------------------------------------------
002600*  GH040D - ONGSK   - 29/08/1991 - ADD UPDATE AND DEACTIVATE PATHSGH040D  
002700*-----------------------------------------------------------------
002800*  GH014F - LIMSK   - 09/11/1998 - Y2K REMEDIATION - RUN DATE/TIMEGH014F  
002900*                      STAMPING NOW USES WK-C-RUN-DATE-TIME FROM
003000*                      GHCOMWS (CCYYMMDD).
003100*-----------------------------------------------------------------
003200*  GH034A - KUMARS  - 14/02/2007 - DUPLICATE (NAME,LOCATION) SCAN GH034A  
003300*                      ADDED - PREVIOUSLY ONLY THE LOCATION AND
003400*                      EMPLOYEE LOOKUPS WERE DONE ON CREATE.
003500*-----------------------------------------------------------------
003600*  GH071C - VENLAR  - 25/09/2020 - CONVERTED TO THE GHTXSVC CALLEDGH071C  
003700*                      LINKAGE INTERFACE FOR THE NEW BATCH DRIVER
003800*                      GHBATCH.
003900*-----------------------------------------------------------------
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004800                    C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT GHSVCMST ASSIGN TO DATABASE-GHSVCMST
005300            ORGANIZATION      IS INDEXED
005400            ACCESS MODE       IS DYNAMIC
005500            RECORD KEY        IS SVC-ID
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700     SELECT GHLOCMST ASSIGN TO DATABASE-GHLOCMST
005800            ORGANIZATION      IS INDEXED
005900            ACCESS MODE       IS RANDOM
006000            RECORD KEY        IS LOC-ID
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200     SELECT GHUSRMST ASSIGN TO DATABASE-GHUSRMST
006300            ORGANIZATION      IS INDEXED
006400            ACCESS MODE       IS RANDOM
006500            RECORD KEY        IS USR-ID
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700
006800 EJECT
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300**************
007400 FD  GHSVCMST
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS SVC-RECORD.
007700     COPY GHSVCMST.
007800
007900 FD  GHLOCMST
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS LOC-RECORD.
008200     COPY GHLOCMST.
008300
008400 FD  GHUSRMST
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS USR-RECORD.
008700     COPY GHUSRMST.
008800
008900*************************
009000 WORKING-STORAGE SECTION.
009100*************************
009200 01  FILLER              PIC X(24)  VALUE
009300     "** PROGRAM GHSVCMNT  **".
009400
009500* ------------------ PROGRAM WORKING STORAGE -------------------*
009600 01  WK-C-COMMON.
009700     COPY GHCOMWS.
009800
009900 EJECT
010000 LINKAGE SECTION.
010100*****************
010200 COPY GHTXSVC.
010300
010400 EJECT
010500********************************************
010600 PROCEDURE DIVISION USING GH-TX-SVC.
010700********************************************
010800 MAIN-MODULE.
010900     PERFORM A000-OPEN-FILES
011000        THRU A099-OPEN-FILES-EX.
011100
011200     MOVE    SPACES               TO    GH-TX-SVC-OUTPUT.
011300     MOVE    ZERO                 TO    GH-TX-SVC-KEY-ID.
011400
011500     EVALUATE TRUE
011600        WHEN GH-TX-SVC-CREATE
011700           PERFORM B100-CREATE-SERVICE
011800              THRU B199-CREATE-SERVICE-EX
011900        WHEN GH-TX-SVC-UPDATE
012000           PERFORM B200-UPDATE-SERVICE
012100              THRU B299-UPDATE-SERVICE-EX
012200        WHEN GH-TX-SVC-DEACTIVATE
012300           PERFORM B300-DEACTIVATE-SERVICE
012400              THRU B399-DEACTIVATE-SERVICE-EX
012500        WHEN OTHER
012600           SET  GH-TX-SVC-REJECTED      TO TRUE
012700           MOVE "INVALID ACTION CODE"   TO GH-TX-SVC-REASON
012800     END-EVALUATE.
012900
013000     PERFORM Z000-END-PROGRAM-ROUTINE
013100        THRU Z099-END-PROGRAM-ROUTINE-EX.
013200     GOBACK.
013300
013400 EJECT
013500*-----------------------------------------------------------------
013600 A000-OPEN-FILES.
013700*-----------------------------------------------------------------
013800     OPEN    I-O   GHSVCMST.
013900     IF      NOT WK-C-SUCCESSFUL
014000             DISPLAY "GHSVCMNT - OPEN FILE ERROR - GHSVCMST"
014100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
014200
014300     OPEN    INPUT GHLOCMST.
014400     IF      NOT WK-C-SUCCESSFUL
014500             DISPLAY "GHSVCMNT - OPEN FILE ERROR - GHLOCMST"
014600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
014700
014800     OPEN    INPUT GHUSRMST.
014900     IF      NOT WK-C-SUCCESSFUL
015000             DISPLAY "GHSVCMNT - OPEN FILE ERROR - GHUSRMST"
015100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
015200 A099-OPEN-FILES-EX.
015300     EXIT.
015400
015500*-----------------------------------------------------------------
015600*B100-CREATE-SERVICE - BATCH FLOW STEPS 1-5.                      
015700*-----------------------------------------------------------------
015800 B100-CREATE-SERVICE.
015900     MOVE    GH-TX-SVC-LOC-ID     TO    LOC-ID.
016000     READ    GHLOCMST
016100        INVALID KEY
016200           SET  GH-TX-SVC-REJECTED   TO TRUE
016300           MOVE "LOCATION NOT FOUND" TO GH-TX-SVC-REASON
016400           GO TO B199-CREATE-SERVICE-EX.
016500
016600     MOVE    GH-TX-SVC-EMP-ID     TO    USR-ID.
016700     READ    GHUSRMST
016800        INVALID KEY
016900           SET  GH-TX-SVC-REJECTED   TO TRUE
017000           MOVE "EMPLOYEE NOT FOUND" TO GH-TX-SVC-REASON
017100           GO TO B199-CREATE-SERVICE-EX.
017200
017300     PERFORM B150-SCAN-FOR-DUP-SERVICE
017400        THRU B199-SCAN-FOR-DUP-SERVICE-EX.
017500
017600     IF      GH-SVC-DUP-FOUND
017700             SET  GH-TX-SVC-REJECTED      TO TRUE
017800             MOVE "DUPLICATE SERVICE NAME AT LOCATION"
017900                                           TO GH-TX-SVC-REASON
018000             GO TO B199-CREATE-SERVICE-EX.
018100
018200     IF      NOT GH-TX-SVC-PRICE  >     ZERO
018300             SET  GH-TX-SVC-REJECTED      TO TRUE
018400             MOVE "PRICE MUST BE GREATER THAN ZERO"
018500                                           TO GH-TX-SVC-REASON
018600             GO TO B199-CREATE-SERVICE-EX.
018700
018800     ADD     1                    TO    WK-C-NEXT-KEY.
018900     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
019000     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
019100     MOVE    WK-C-NEXT-KEY        TO    SVC-ID.
019200     MOVE    GH-TX-SVC-NAME       TO    SVC-NAME.
019300     MOVE    GH-TX-SVC-DESC       TO    SVC-DESCRIPTION.
019400     MOVE    GH-TX-SVC-PRICE      TO    SVC-PRICE.
019500     MOVE    GH-TX-SVC-LOC-ID     TO    SVC-LOCATION-ID.
019600     MOVE    GH-TX-SVC-EMP-ID     TO    SVC-CREATED-BY-ID.
019700     SET     SVC-IS-ACTIVE        TO    TRUE.
019800     MOVE    WK-C-RUN-DATE        TO    SVC-CREATED-DATE
019900                                         SVC-UPDATED-DATE.
020000     MOVE    WK-C-RUN-TIME        TO    SVC-CREATED-TIME
020100                                         SVC-UPDATED-TIME.
020200
020300     WRITE   SVC-RECORD.
020400     IF      WK-C-SUCCESSFUL
020500             SET  GH-TX-SVC-ACCEPTED      TO TRUE
020600             MOVE SVC-ID                  TO GH-TX-SVC-KEY-ID
020700     ELSE
020800             SET  GH-TX-SVC-REJECTED      TO TRUE
020900             MOVE "UNABLE TO WRITE SERVICE MASTER"
021000                                           TO GH-TX-SVC-REASON.
021100
021200 B199-CREATE-SERVICE-EX.
021300     EXIT.
021400
021500*-----------------------------------------------------------------
021600*B150-SCAN-FOR-DUP-SERVICE - GH034A - DUP (NAME,LOCATION) PLUS    
021700*                            HIGHEST KEY ON FILE.                 
021800*-----------------------------------------------------------------
021900 B150-SCAN-FOR-DUP-SERVICE.
022000     MOVE    "N"                  TO    GH-SVC-DUP-SW.
022100     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
022200     MOVE    ZERO                 TO    WK-C-NEXT-KEY.
022300
022400     PERFORM B160-SCAN-ONE-RECORD
022500        THRU B169-SCAN-ONE-RECORD-EX
022600           UNTIL WK-C-SCAN-EOF.
022700
022800 B199-SCAN-FOR-DUP-SERVICE-EX.
022900     EXIT.
023000
023100*-----------------------------------------------------------------
023200 B160-SCAN-ONE-RECORD.
023300*-----------------------------------------------------------------
023400     READ    GHSVCMST NEXT RECORD
023500        AT END
023600           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
023700           GO TO B169-SCAN-ONE-RECORD-EX.
023800
023900     IF      SVC-NAME             =     GH-TX-SVC-NAME
024000             AND SVC-LOCATION-ID  =     GH-TX-SVC-LOC-ID
024100             SET  GH-SVC-DUP-FOUND TO TRUE.
024200     IF      SVC-ID               >     WK-C-NEXT-KEY
024300             MOVE SVC-ID          TO    WK-C-NEXT-KEY.
024400
024500 B169-SCAN-ONE-RECORD-EX.
024600     EXIT.
024700
024800*-----------------------------------------------------------------
024900*B200-UPDATE-SERVICE - BATCH FLOW STEP 6 - NO DUP RECHECK.        
025000*-----------------------------------------------------------------
025100 B200-UPDATE-SERVICE.
025200     MOVE    GH-TX-SVC-ID         TO    SVC-ID.
025300     READ    GHSVCMST
025400        INVALID KEY
025500           SET  GH-TX-SVC-REJECTED  TO TRUE
025600           MOVE "SERVICE NOT FOUND" TO GH-TX-SVC-REASON
025700           GO TO B299-UPDATE-SERVICE-EX.
025800
025900     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
026000     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
026100     MOVE    GH-TX-SVC-NAME       TO    SVC-NAME.
026200     MOVE    GH-TX-SVC-DESC       TO    SVC-DESCRIPTION.
026300     MOVE    GH-TX-SVC-PRICE      TO    SVC-PRICE.
026400     MOVE    WK-C-RUN-DATE        TO    SVC-UPDATED-DATE.
026500     MOVE    WK-C-RUN-TIME        TO    SVC-UPDATED-TIME.
026600
026700     REWRITE SVC-RECORD.
026800     IF      WK-C-SUCCESSFUL
026900             SET  GH-TX-SVC-ACCEPTED      TO TRUE
027000             MOVE SVC-ID                  TO GH-TX-SVC-KEY-ID
027100     ELSE
027200             SET  GH-TX-SVC-REJECTED      TO TRUE
027300             MOVE "UNABLE TO REWRITE SERVICE MASTER"
027400                                           TO GH-TX-SVC-REASON.
027500
027600 B299-UPDATE-SERVICE-EX.
027700     EXIT.
027800
027900*-----------------------------------------------------------------
028000*B300-DEACTIVATE-SERVICE - BATCH FLOW STEP 7.                     
028100*-----------------------------------------------------------------
028200 B300-DEACTIVATE-SERVICE.
028300     MOVE    GH-TX-SVC-ID         TO    SVC-ID.
028400     READ    GHSVCMST
028500        INVALID KEY
028600           SET  GH-TX-SVC-REJECTED  TO TRUE
028700           MOVE "SERVICE NOT FOUND" TO GH-TX-SVC-REASON
028800           GO TO B399-DEACTIVATE-SERVICE-EX.
028900
029000     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
029100     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
029200     MOVE    "N"                  TO    SVC-ACTIVE.
029300     MOVE    WK-C-RUN-DATE        TO    SVC-UPDATED-DATE.
029400     MOVE    WK-C-RUN-TIME        TO    SVC-UPDATED-TIME.
029500
029600     REWRITE SVC-RECORD.
029700     IF      WK-C-SUCCESSFUL
029800             SET  GH-TX-SVC-ACCEPTED      TO TRUE
029900             MOVE SVC-ID                  TO GH-TX-SVC-KEY-ID
030000     ELSE
030100             SET  GH-TX-SVC-REJECTED      TO TRUE
030200             MOVE "UNABLE TO REWRITE SERVICE MASTER"
030300                                           TO GH-TX-SVC-REASON.
030400
030500 B399-DEACTIVATE-SERVICE-EX.
030600     EXIT.
030700
030800*-----------------------------------------------------------------
030900 Z000-END-PROGRAM-ROUTINE.
031000*-----------------------------------------------------------------
031100     CLOSE   GHSVCMST.
031200     IF      NOT WK-C-SUCCESSFUL
031300             DISPLAY "GHSVCMNT - CLOSE FILE ERROR - GHSVCMST"
031400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
031500
031600     CLOSE   GHLOCMST.
031700     IF      NOT WK-C-SUCCESSFUL
031800             DISPLAY "GHSVCMNT - CLOSE FILE ERROR - GHLOCMST"
031900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
032000
032100     CLOSE   GHUSRMST.
032200     IF      NOT WK-C-SUCCESSFUL
032300             DISPLAY "GHSVCMNT - CLOSE FILE ERROR - GHUSRMST"
032400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
032500
032600*-----------------------------------------------------------------
032700 Z099-END-PROGRAM-ROUTINE-EX.
032800*-----------------------------------------------------------------
032900     EXIT.
033000
033100******************************************************************
033200*************** END OF PROGRAM SOURCE - GHSVCMNT ***************
033300******************************************************************
