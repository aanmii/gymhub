000100******************************************************************
000200* GHTXPUR.CPY
000300* GYMHUB PAYMENT-PURCHASE TRANSACTION / GHPAYPOST LINKAGE
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* GH074A  VENLAR  26/09/2020 - INITIAL VERSION
000800*----------------------------------------------------------------*
000900 01  GH-TX-PUR.
001000     05  GH-TX-PUR-INPUT.
001100         10  GH-TX-PUR-MEMBER-ID  PIC 9(09).
001200         10  GH-TX-PUR-SVC-ID     PIC 9(09).
001300         10  GH-TX-PUR-QUANTITY   PIC 9(05).
001400     05  GH-TX-PUR-OUTPUT.
001500         10  GH-TX-PUR-KEY-ID     PIC 9(09).
001600         10  GH-TX-PUR-AMOUNT     PIC S9(8)V99.
001700         10  GH-TX-PUR-RESULT     PIC X(01).
001800             88  GH-TX-PUR-ACCEPTED     VALUE "A".
001900             88  GH-TX-PUR-REJECTED     VALUE "R".
002000         10  GH-TX-PUR-REASON     PIC X(50).
002100     05  FILLER                   PIC X(10).
