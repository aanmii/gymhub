000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GHEMPMNT.
000500 AUTHOR.         TAN BOON HOCK.
000600 INSTALLATION.   MIDLAND DATA SERVICES.
000700 DATE-WRITTEN.   03 JUL 1988.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE MAINTAINS THE USER MASTER FILE FOR
001200*               THE GYMHUB SUITE - CREATE OF AN EMPLOYEE USER
001300*               RECORD TIED TO A LOCATION.  CALLED BY GHBATCH
001400*               FOR EVERY EMPLOYEE-MAINTENANCE TRANSACTION READ
001500*               FROM GHEMPTXN.  CREDENTIAL/PASSWORD HANDLING IS
001600*               NOT DONE HERE - SEE SECURITY PARAGRAPH ABOVE.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100*  GH002B - TANBH   - 03/07/1988 - INITIAL VERSION.  DUPLICATE-   GH002B  
002200*                      CHECK-THEN-WRITE-A-NEW-MASTER-ROW SHAPE,
002300*                      SAME AS THE LOCATION MAINTENANCE ROUTINE
002400*                      ALREADY ON FILE.
002500*-----------------------------------------------------------------
002600*  GH014G - LIMSK   - 09/11/1998 - Y2K REMEDIATION - RUN DATE/TIMEGH014G  
002700*                      STAMPING NOW USES WK-C-RUN-DATE-TIME FROM
002800*                      GHCOMWS (CCYYMMDD).
002900*-----------------------------------------------------------------
003000*  GH031B - ONGSK   - 18/05/2006 - USR-LOCATION-ID LOOKUP ADDED - GH031B  
003100*                      PREVIOUSLY THE LOCATION ID WAS STORED
003200*                      UNVALIDATED.
003300*-----------------------------------------------------------------
003400*  GH072B - VENLAR  - 24/09/2020 - CONVERTED TO THE GHTXEMP CALLEDGH072B  
003500*                      LINKAGE INTERFACE FOR THE NEW BATCH DRIVER
003600*                      GHBATCH.
003700*-----------------------------------------------------------------
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                    C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT GHUSRMST ASSIGN TO DATABASE-GHUSRMST
005100            ORGANIZATION      IS INDEXED
005200            ACCESS MODE       IS DYNAMIC
005300            RECORD KEY        IS USR-ID
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500     SELECT GHLOCMST ASSIGN TO DATABASE-GHLOCMST
005600            ORGANIZATION      IS INDEXED
005700            ACCESS MODE       IS RANDOM
005800            RECORD KEY        IS LOC-ID
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000
006100 EJECT
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700 FD  GHUSRMST
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS USR-RECORD.
007000     COPY GHUSRMST.
007100
007200 FD  GHLOCMST
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS LOC-RECORD.
007500     COPY GHLOCMST.
007600
007700*************************
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER              PIC X(24)  VALUE
008100     "** PROGRAM GHEMPMNT  **".
008200
008300* ------------------ PROGRAM WORKING STORAGE -------------------*
008400 01  WK-C-COMMON.
008500     COPY GHCOMWS.
008600
008700 EJECT
008800 LINKAGE SECTION.
008900*****************
009000 COPY GHTXEMP.
009100
009200 EJECT
009300********************************************
009400 PROCEDURE DIVISION USING GH-TX-EMP.
009500********************************************
009600 MAIN-MODULE.
009700     PERFORM A000-OPEN-FILES
009800        THRU A099-OPEN-FILES-EX.
009900
010000     MOVE    SPACES               TO    GH-TX-EMP-OUTPUT.
010100     MOVE    ZERO                 TO    GH-TX-EMP-KEY-ID.
010200
010300     PERFORM B100-CREATE-EMPLOYEE
010400        THRU B199-CREATE-EMPLOYEE-EX.
010500
010600     PERFORM Z000-END-PROGRAM-ROUTINE
010700        THRU Z099-END-PROGRAM-ROUTINE-EX.
010800     GOBACK.
010900
011000 EJECT
011100*-----------------------------------------------------------------
011200 A000-OPEN-FILES.
011300*-----------------------------------------------------------------
011400     OPEN    I-O   GHUSRMST.
011500     IF      NOT WK-C-SUCCESSFUL
011600             DISPLAY "GHEMPMNT - OPEN FILE ERROR - GHUSRMST"
011700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
011800
011900     OPEN    INPUT GHLOCMST.
012000     IF      NOT WK-C-SUCCESSFUL
012100             DISPLAY "GHEMPMNT - OPEN FILE ERROR - GHLOCMST"
012200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
012300 A099-OPEN-FILES-EX.
012400     EXIT.
012500
012600*-----------------------------------------------------------------
012700*B100-CREATE-EMPLOYEE - BATCH FLOW STEPS 1-4.                     
012800*-----------------------------------------------------------------
012900 B100-CREATE-EMPLOYEE.
013000     PERFORM B150-SCAN-FOR-DUP-EMAIL
013100        THRU B199-SCAN-FOR-DUP-EMAIL-EX.
013200
013300     IF      GH-SVC-DUP-FOUND
013400             SET  GH-TX-EMP-REJECTED      TO TRUE
013500             MOVE "DUPLICATE EMAIL"       TO GH-TX-EMP-REASON
013600             GO TO B199-CREATE-EMPLOYEE-EX.
013700
013800     MOVE    GH-TX-EMP-LOC-ID     TO    LOC-ID.
013900     READ    GHLOCMST
014000        INVALID KEY
014100           SET  GH-TX-EMP-REJECTED   TO TRUE
014200           MOVE "LOCATION NOT FOUND" TO GH-TX-EMP-REASON
014300           GO TO B199-CREATE-EMPLOYEE-EX.
014400
014500     ADD     1                    TO    WK-C-NEXT-KEY.
014600     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
014700     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
014800     MOVE    WK-C-NEXT-KEY        TO    USR-ID.
014900     MOVE    GH-TX-EMP-FIRST-NAME TO    USR-FIRST-NAME.
015000     MOVE    GH-TX-EMP-LAST-NAME  TO    USR-LAST-NAME.
015100     MOVE    GH-TX-EMP-EMAIL      TO    USR-EMAIL.
015200     MOVE    GH-TX-EMP-PHONE      TO    USR-PHONE.
015300     MOVE    GH-TX-EMP-LOC-ID     TO    USR-LOCATION-ID.
015400     SET     USR-ROLE-EMPLOYEE    TO    TRUE.
015500     SET     USR-IS-ACTIVE        TO    TRUE.
015600     MOVE    WK-C-RUN-DATE        TO    USR-CREATED-DATE.
015700     MOVE    WK-C-RUN-TIME        TO    USR-CREATED-TIME.
015800
015900     WRITE   USR-RECORD.
016000     IF      WK-C-SUCCESSFUL
016100             SET  GH-TX-EMP-ACCEPTED      TO TRUE
016200             MOVE USR-ID                  TO GH-TX-EMP-KEY-ID
016300     ELSE
016400             SET  GH-TX-EMP-REJECTED      TO TRUE
016500             MOVE "UNABLE TO WRITE USER MASTER"
016600                                           TO GH-TX-EMP-REASON.
016700
016800 B199-CREATE-EMPLOYEE-EX.
016900     EXIT.
017000
017100*-----------------------------------------------------------------
017200*B150-SCAN-FOR-DUP-EMAIL - GLOBAL UNIQUE-EMAIL CHECK, PLUS THE    
017300*                          HIGHEST KEY ON FILE.                   
017400*-----------------------------------------------------------------
017500 B150-SCAN-FOR-DUP-EMAIL.
017600     MOVE    "N"                  TO    GH-SVC-DUP-SW.
017700     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
017800     MOVE    ZERO                 TO    WK-C-NEXT-KEY.
017900
018000     PERFORM B160-SCAN-ONE-RECORD
018100        THRU B169-SCAN-ONE-RECORD-EX
018200           UNTIL WK-C-SCAN-EOF.
018300
018400 B199-SCAN-FOR-DUP-EMAIL-EX.
018500     EXIT.
018600
018700*-----------------------------------------------------------------
018800 B160-SCAN-ONE-RECORD.
018900*-----------------------------------------------------------------
019000     READ    GHUSRMST NEXT RECORD
019100        AT END
019200           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
019300           GO TO B169-SCAN-ONE-RECORD-EX.
019400
019500     IF      USR-EMAIL            =     GH-TX-EMP-EMAIL
019600             SET  GH-SVC-DUP-FOUND TO TRUE.
019700     IF      USR-ID               >     WK-C-NEXT-KEY
019800             MOVE USR-ID          TO    WK-C-NEXT-KEY.
019900
020000 B169-SCAN-ONE-RECORD-EX.
020100     EXIT.
020200
020300*-----------------------------------------------------------------
020400 Z000-END-PROGRAM-ROUTINE.
020500*-----------------------------------------------------------------
020600     CLOSE   GHUSRMST.
020700     IF      NOT WK-C-SUCCESSFUL
020800             DISPLAY "GHEMPMNT - CLOSE FILE ERROR - GHUSRMST"
020900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
021000
021100     CLOSE   GHLOCMST.
021200     IF      NOT WK-C-SUCCESSFUL
021300             DISPLAY "GHEMPMNT - CLOSE FILE ERROR - GHLOCMST"
021400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
021500
021600*-----------------------------------------------------------------
021700 Z099-END-PROGRAM-ROUTINE-EX.
021800*-----------------------------------------------------------------
021900     EXIT.
022000
022100******************************************************************
022200*************** END OF PROGRAM SOURCE - GHEMPMNT ***************
022300******************************************************************
