000100******************************************************************
000200* GHTXLOC.CPY
000300* GYMHUB LOCATION-MAINTENANCE TRANSACTION / GHLOCMNT LINKAGE
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* GH070A  VENLAR  22/09/2020 - INITIAL VERSION
000800*----------------------------------------------------------------*
000900 01  GH-TX-LOC.
001000     05  GH-TX-LOC-INPUT.
001100         10  GH-TX-LOC-ACTION     PIC X(01).
001200             88  GH-TX-LOC-CREATE       VALUE "C".
001300             88  GH-TX-LOC-UPDATE       VALUE "U".
001400         10  GH-TX-LOC-ID         PIC 9(09).
001500*                                  REQUIRED FOR UPDATE ONLY
001600         10  GH-TX-LOC-NAME       PIC X(100).
001700         10  GH-TX-LOC-ADDRESS    PIC X(255).
001800     05  GH-TX-LOC-OUTPUT.
001900         10  GH-TX-LOC-KEY-ID     PIC 9(09).
002000         10  GH-TX-LOC-RESULT     PIC X(01).
002100             88  GH-TX-LOC-ACCEPTED     VALUE "A".
002200             88  GH-TX-LOC-REJECTED     VALUE "R".
002300         10  GH-TX-LOC-REASON     PIC X(50).
002400     05  FILLER                   PIC X(10).
002500
002600 01  GH-TX-LOC-ALT-R REDEFINES GH-TX-LOC.
002700     05  FILLER                   PIC X(01).
002800     05  GH-TX-LOC-ID-ALT         PIC 9(09).
002900     05  FILLER                   PIC X(425).
