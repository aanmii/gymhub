000100******************************************************************
000200* GHAPTMST.CPY
000300* GYMHUB APPOINTMENT MASTER - RECORD LAYOUT (A SCHEDULED CLASS
000400* SESSION AT A LOCATION FOR A GYM SERVICE, FIXED CAPACITY)
000500* FILE GHAPTMST - ORGANIZATION INDEXED, KEY APT-ID ASCENDING
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* GH041A  ONGSK   05/03/2009 - INITIAL VERSION
001000*----------------------------------------------------------------*
001100* GH041B  KUMARS  19/09/2011 - APT-CURRENT-BOOKINGS ADDED SO THE
001200*                  OCCUPANCY COUNT NO LONGER NEEDS A MASTER SCAN
001300*                  OF GHBKGMST ON EVERY AVAILABILITY CHECK.
001400*----------------------------------------------------------------*
001500* GH041C  DEVRAJ  11/06/2019 - APT-AVAILABLE-SPOTS/APT-IS-FULL
001600*                  DROPPED FROM THE STORED RECORD - COMPUTED ON
001700*                  READ IN WORKING-STORAGE INSTEAD. SEE GHAPTMNT.
001800*----------------------------------------------------------------*
001900 01  APT-RECORD.
002000     05  APT-ID                   PIC 9(09).
002100*                                  SURROGATE KEY
002200     05  APT-START-DATE           PIC 9(08).
002300     05  APT-START-TIME           PIC 9(06).
002400     05  APT-END-DATE             PIC 9(08).
002500*                                  MUST BE AFTER START
002600     05  APT-END-TIME             PIC 9(06).
002700     05  APT-LOCATION-ID          PIC 9(09).
002800*                                  FK LOCATION
002900     05  APT-GYM-SERVICE-ID       PIC 9(09).
003000*                                  FK GYM-SERVICE
003100     05  APT-MAX-CAPACITY         PIC 9(05).
003200*                                  MUST BE > 0
003300     05  APT-CURRENT-BOOKINGS     PIC 9(05).
003400*                                  CONFIRMED COUNT, STARTS AT 0
003500     05  APT-CREATED-BY-ID        PIC 9(09).
003600*                                  FK USER (EMPLOYEE)
003700     05  APT-ACTIVE               PIC X(01).
003800         88  APT-IS-ACTIVE               VALUE "Y".
003900*                                  N MEANS CANCELLED
004000     05  APT-CREATED-DATE         PIC 9(08).
004100     05  APT-CREATED-TIME         PIC 9(06).
004200     05  APT-UPDATED-DATE         PIC 9(08).
004300     05  APT-UPDATED-TIME         PIC 9(06).
004400     05  FILLER                   PIC X(37).
004500
004600 01  APT-RECORD-ST-R REDEFINES APT-RECORD.
004700     05  FILLER                   PIC X(09).
004800*                                  APT-ID
004900     05  APT-START-CCYY           PIC 9(04).
005000     05  APT-START-MM             PIC 9(02).
005100     05  APT-START-DD             PIC 9(02).
005200     05  FILLER                   PIC X(123).
005300
005400 01  APT-RECORD-EN-R REDEFINES APT-RECORD.
005500     05  FILLER                   PIC X(23).
005600*                                  APT-ID THRU APT-START-TIME
005700     05  APT-END-CCYY             PIC 9(04).
005800     05  APT-END-MM               PIC 9(02).
005900     05  APT-END-DD               PIC 9(02).
006000     05  FILLER                   PIC X(109).
