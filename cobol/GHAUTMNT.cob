000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GHAUTMNT.
000500 AUTHOR.         L VENKATESH.
000600 INSTALLATION.   MIDLAND DATA SERVICES.
000700 DATE-WRITTEN.   30 AUG 1990.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE CARRIES THE REGISTRATION DATA RULES
001200*               FOR THE GYMHUB SUITE - UNIQUE EMAIL AND THE
001300*               LOCATION-REQUIRED-FOR-EMPLOYEE/MEMBER CHECK.
001400*               CALLED BY GHBATCH FOR EVERY REGISTRATION
001500*               TRANSACTION READ FROM GHREGTXN.  PASSWORD HASHING
001600*               AND TOKEN ISSUANCE ARE NOT DONE HERE - SEE
001700*               SECURITY PARAGRAPH ABOVE.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200*  GH054A - VENLAR  - 30/08/1990 - INITIAL VERSION.  SAME         GH054A  
002300*                      DUPLICATE-CHECK-THEN-WRITE-A-NEW-MASTER-
002400*                      ROW SHAPE AS GHEMPMNT, WITH ONE MORE
002500*                      ROLE-DEPENDENT VALIDATION STEP FOR THE
002600*                      USER ROLE CODE.
002700*-----------------------------------------------------------------
002800*  GH014L - LIMSK   - 09/11/1998 - Y2K REMEDIATION - RUN DATE/TIMEGH014L  
002900*                      STAMPING NOW USES WK-C-RUN-DATE-TIME FROM
003000*                      GHCOMWS (CCYYMMDD).
003100*-----------------------------------------------------------------
003200*  GH054B - KUMARS  - 27/01/2003 - ADMIN ROLE ROWS NOW SKIP THE   GH054B  
003300*                      LOCATION LOOKUP ENTIRELY - PREVIOUSLY AN
003400*                      ADMIN REGISTRATION WITH A ZERO LOCATION ID
003500*                      FAILED THE LOOKUP INSTEAD OF BEING ALLOWED.
003600*-----------------------------------------------------------------
003700*  GH078B - VENLAR  - 30/09/2020 - CONVERTED TO THE GHTXREG CALLEDGH078B  
003800*                      LINKAGE INTERFACE FOR THE NEW BATCH DRIVER
003900*                      GHBATCH.
004000*-----------------------------------------------------------------
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                    C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT GHUSRMST ASSIGN TO DATABASE-GHUSRMST
005400            ORGANIZATION      IS INDEXED
005500            ACCESS MODE       IS DYNAMIC
005600            RECORD KEY        IS USR-ID
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800     SELECT GHLOCMST ASSIGN TO DATABASE-GHLOCMST
005900            ORGANIZATION      IS INDEXED
006000            ACCESS MODE       IS RANDOM
006100            RECORD KEY        IS LOC-ID
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  GHUSRMST
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS USR-RECORD.
007300     COPY GHUSRMST.
007400
007500 FD  GHLOCMST
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS LOC-RECORD.
007800     COPY GHLOCMST.
007900
008000*************************
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER              PIC X(24)  VALUE
008400     "** PROGRAM GHAUTMNT  **".
008500
008600* ------------------ PROGRAM WORKING STORAGE -------------------*
008700 01  WK-C-COMMON.
008800     COPY GHCOMWS.
008900
009000 EJECT
009100 LINKAGE SECTION.
009200*****************
009300 COPY GHTXREG.
009400
009500 EJECT
009600********************************************
009700 PROCEDURE DIVISION USING GH-TX-REG.
009800********************************************
009900 MAIN-MODULE.
010000     PERFORM A000-OPEN-FILES
010100        THRU A099-OPEN-FILES-EX.
010200
010300     MOVE    SPACES               TO    GH-TX-REG-OUTPUT.
010400     MOVE    ZERO                 TO    GH-TX-REG-KEY-ID.
010500
010600     PERFORM B100-REGISTER-USER
010700        THRU B199-REGISTER-USER-EX.
010800
010900     PERFORM Z000-END-PROGRAM-ROUTINE
011000        THRU Z099-END-PROGRAM-ROUTINE-EX.
011100     GOBACK.
011200
011300 EJECT
011400*-----------------------------------------------------------------
011500 A000-OPEN-FILES.
011600*-----------------------------------------------------------------
011700     OPEN    I-O   GHUSRMST.
011800     IF      NOT WK-C-SUCCESSFUL
011900             DISPLAY "GHAUTMNT - OPEN FILE ERROR - GHUSRMST"
012000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
012100
012200     OPEN    INPUT GHLOCMST.
012300     IF      NOT WK-C-SUCCESSFUL
012400             DISPLAY "GHAUTMNT - OPEN FILE ERROR - GHLOCMST"
012500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
012600 A099-OPEN-FILES-EX.
012700     EXIT.
012800
012900*-----------------------------------------------------------------
013000*B100-REGISTER-USER - BATCH FLOW STEPS 2-4.                       
013100*-----------------------------------------------------------------
013200 B100-REGISTER-USER.
013300     PERFORM B150-SCAN-FOR-DUP-EMAIL
013400        THRU B199-SCAN-FOR-DUP-EMAIL-EX.
013500
013600     IF      GH-SVC-DUP-FOUND
013700             SET  GH-TX-REG-REJECTED      TO TRUE
013800             MOVE "DUPLICATE EMAIL"       TO GH-TX-REG-REASON
013900             GO TO B199-REGISTER-USER-EX.
014000
014100     IF      GH-TX-REG-ROLE-EMPLOYEE
014200        OR   GH-TX-REG-ROLE-MEMBER
014300             IF   GH-TX-REG-LOC-ID   =    ZERO
014400                  SET  GH-TX-REG-REJECTED   TO TRUE
014500                  MOVE "LOCATION REQUIRED"  TO GH-TX-REG-REASON
014600                  GO TO B199-REGISTER-USER-EX
014700             END-IF
014800             MOVE GH-TX-REG-LOC-ID   TO    LOC-ID
014900             READ GHLOCMST
015000                INVALID KEY
015100                   SET  GH-TX-REG-REJECTED   TO TRUE
015200                   MOVE "LOCATION NOT FOUND"  TO GH-TX-REG-REASON
015300                   GO TO B199-REGISTER-USER-EX.
015400
015500     ADD     1                    TO    WK-C-NEXT-KEY.
015600     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
015700     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
015800     MOVE    WK-C-NEXT-KEY        TO    USR-ID.
015900     MOVE    GH-TX-REG-FIRST-NAME TO    USR-FIRST-NAME.
016000     MOVE    GH-TX-REG-LAST-NAME  TO    USR-LAST-NAME.
016100     MOVE    GH-TX-REG-EMAIL      TO    USR-EMAIL.
016200     MOVE    GH-TX-REG-ROLE       TO    USR-ROLE.
016300     MOVE    GH-TX-REG-PHONE      TO    USR-PHONE.
016400     SET     USR-IS-ACTIVE        TO    TRUE.
016500     MOVE    WK-C-RUN-DATE        TO    USR-CREATED-DATE.
016600     MOVE    WK-C-RUN-TIME        TO    USR-CREATED-TIME.
016700
016800     IF      GH-TX-REG-ROLE-EMPLOYEE
016900        OR   GH-TX-REG-ROLE-MEMBER
017000             MOVE GH-TX-REG-LOC-ID   TO  USR-LOCATION-ID
017100     ELSE
017200             MOVE ZERO                TO USR-LOCATION-ID.
017300
017400     WRITE   USR-RECORD.
017500     IF      WK-C-SUCCESSFUL
017600             SET  GH-TX-REG-ACCEPTED      TO TRUE
017700             MOVE USR-ID                  TO GH-TX-REG-KEY-ID
017800     ELSE
017900             SET  GH-TX-REG-REJECTED      TO TRUE
018000             MOVE "UNABLE TO WRITE USER MASTER"
018100                                           TO GH-TX-REG-REASON.
018200
018300 B199-REGISTER-USER-EX.
018400     EXIT.
018500
018600*-----------------------------------------------------------------
018700*B150-SCAN-FOR-DUP-EMAIL - GLOBAL UNIQUE-EMAIL CHECK, PLUS THE    
018800*                          HIGHEST KEY ON FILE.                   
018900*-----------------------------------------------------------------
019000 B150-SCAN-FOR-DUP-EMAIL.
019100     MOVE    "N"                  TO    GH-SVC-DUP-SW.
019200     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
019300     MOVE    ZERO                 TO    WK-C-NEXT-KEY.
019400
019500     PERFORM B160-SCAN-ONE-RECORD
019600        THRU B169-SCAN-ONE-RECORD-EX
019700           UNTIL WK-C-SCAN-EOF.
019800
019900 B199-SCAN-FOR-DUP-EMAIL-EX.
020000     EXIT.
020100
020200*-----------------------------------------------------------------
020300 B160-SCAN-ONE-RECORD.
020400*-----------------------------------------------------------------
020500     READ    GHUSRMST NEXT RECORD
020600        AT END
020700           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
020800           GO TO B169-SCAN-ONE-RECORD-EX.
020900
021000     IF      USR-EMAIL            =     GH-TX-REG-EMAIL
021100             SET  GH-SVC-DUP-FOUND TO TRUE.
021200     IF      USR-ID               >     WK-C-NEXT-KEY
021300             MOVE USR-ID          TO    WK-C-NEXT-KEY.
021400
021500 B169-SCAN-ONE-RECORD-EX.
021600     EXIT.
021700
021800*-----------------------------------------------------------------
021900 Z000-END-PROGRAM-ROUTINE.
022000*-----------------------------------------------------------------
022100     CLOSE   GHUSRMST.
022200     IF      NOT WK-C-SUCCESSFUL
022300             DISPLAY "GHAUTMNT - CLOSE FILE ERROR - GHUSRMST"
022400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
022500
022600     CLOSE   GHLOCMST.
022700     IF      NOT WK-C-SUCCESSFUL
022800             DISPLAY "GHAUTMNT - CLOSE FILE ERROR - GHLOCMST"
022900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
023000
023100*-----------------------------------------------------------------
023200 Z099-END-PROGRAM-ROUTINE-EX.
023300*-----------------------------------------------------------------
023400     EXIT.
023500
023600******************************************************************
023700*************** END OF PROGRAM SOURCE - GHAUTMNT ***************
023800******************************************************************
