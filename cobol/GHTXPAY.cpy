000100******************************************************************
000200* GHTXPAY.CPY
000300* GYMHUB PAYMENT-SERVICE CALLED-LINKAGE PARAMETER BLOCK
000400* ONE COMMON PARAMETER AREA FOR GHPAYPOST, SHARED BY THE
000500* PURCHASE AND CONFIRM POSTING PATHS - GHBATCH MOVES THE FIELDS
000600* IT NEEDS IN FROM GHTXPUR OR GHTXCNF BEFORE EACH CALL AND MOVES
000700* THE OUTPUT GROUP BACK AFTERWARDS.  ONE CALLED ROUTINE DRIVEN BY
000800* A MODE CODE FROM SEVERAL DIFFERENT CALLERS, AS GHBKGPOST IS.
000900*----------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*----------------------------------------------------------------*
001200* GH074B  VENLAR  26/09/2020 - INITIAL VERSION
001300*----------------------------------------------------------------*
001400 01  GH-TX-PAY.
001500     05  GH-TX-PAY-INPUT.
001600         10  GH-TX-PAY-MODE       PIC X(01).
001700             88  GH-TX-PAY-PURCHASE     VALUE "P".
001800             88  GH-TX-PAY-CONFIRM       VALUE "C".
001900         10  GH-TX-PAY-MEMBER-ID  PIC 9(09).
002000         10  GH-TX-PAY-SVC-ID     PIC 9(09).
002100         10  GH-TX-PAY-QUANTITY   PIC 9(05).
002200         10  GH-TX-PAY-EXT-REF    PIC X(100).
002300     05  GH-TX-PAY-OUTPUT.
002400         10  GH-TX-PAY-KEY-ID     PIC 9(09).
002500         10  GH-TX-PAY-AMOUNT     PIC S9(8)V99.
002600         10  GH-TX-PAY-RESULT     PIC X(01).
002700             88  GH-TX-PAY-ACCEPTED     VALUE "A".
002800             88  GH-TX-PAY-REJECTED     VALUE "R".
002900         10  GH-TX-PAY-REASON     PIC X(50).
003000     05  FILLER                   PIC X(10).
003100
003200 01  GH-TX-PAY-MODE-R REDEFINES GH-TX-PAY.
003300     05  FILLER                   PIC X(133).
003400*                                  GH-TX-PAY-MODE THRU -KEY-ID
003500     05  GH-TX-PAY-AMOUNT-ALT     PIC S9(8)V99.
003600     05  FILLER                   PIC X(61).
