000100******************************************************************
000200* GHUSRMST.CPY
000300* GYMHUB USER MASTER - RECORD LAYOUT (MEMBER, EMPLOYEE AND
000400* ADMIN ROWS - ONE MASTER FOR ALL THREE USER ROLES)
000500* FILE GHUSRMST - ORGANIZATION INDEXED, KEY USR-ID ASCENDING
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* GH002A  TANBH   21/03/1988 - INITIAL VERSION
001000*----------------------------------------------------------------*
001100* GH014D  LIMSK   09/11/1998 - Y2K - USR-CREATED-DATE WIDENED
001200*                  FROM YYMMDD TO CCYYMMDD.
001300*----------------------------------------------------------------*
001400* GH031A  ONGSK   18/05/2006 - ADD USR-LOCATION-ID (FK) AND THE
001500*                  ROLE 88-LEVELS FOR THE EMPLOYEE/MEMBER SPLIT.
001600*----------------------------------------------------------------*
001700 01  USR-RECORD.
001800     05  USR-ID                   PIC 9(09).
001900*                                  SURROGATE KEY
002000     05  USR-FIRST-NAME           PIC X(50).
002100     05  USR-LAST-NAME            PIC X(50).
002200     05  USR-EMAIL                PIC X(100).
002300*                                  GLOBALLY UNIQUE
002400     05  USR-ROLE                 PIC X(20).
002500         88  USR-ROLE-ADMIN              VALUE "ADMIN".
002600         88  USR-ROLE-EMPLOYEE           VALUE "EMPLOYEE".
002700         88  USR-ROLE-MEMBER             VALUE "MEMBER".
002800     05  USR-PHONE                PIC X(20).
002900     05  USR-ACTIVE               PIC X(01).
003000         88  USR-IS-ACTIVE               VALUE "Y".
003100     05  USR-LOCATION-ID          PIC 9(09).
003200*                                  FK LOCATION, ZERO FOR ADMIN
003300     05  USR-CREATED-DATE         PIC 9(08).
003400     05  USR-CREATED-TIME         PIC 9(06).
003500     05  FILLER                   PIC X(17).
003600
003700 01  USR-RECORD-DT-R REDEFINES USR-RECORD.
003800     05  FILLER                   PIC X(259).
003900*                                  USR-ID THRU USR-LOCATION-ID
004000     05  USR-CREATED-CCYY         PIC 9(04).
004100     05  USR-CREATED-MM           PIC 9(02).
004200     05  USR-CREATED-DD           PIC 9(02).
004300     05  FILLER                   PIC X(23).
004400
004500 01  USR-RECORD-RL-R REDEFINES USR-RECORD.
004600     05  FILLER                   PIC X(209).
004700*                                  USR-ID THRU USR-EMAIL
004800     05  USR-ROLE-PFX             PIC X(04).
004900*                                  FIRST 4 BYTES OF ROLE CODE
005000     05  USR-ROLE-SFX             PIC X(16).
005100     05  FILLER                   PIC X(61).
