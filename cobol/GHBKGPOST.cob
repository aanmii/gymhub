000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GHBKGPOST.
000500 AUTHOR.         RAJ DEVAN.
000600 INSTALLATION.   MIDLAND DATA SERVICES.
000700 DATE-WRITTEN.   19 APR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE IS THE CORE RESERVATION POSTING FOR
001200*               THE GYMHUB SUITE - REDEEMS A MEMBER'S OLDEST
001300*               UNUSED CREDIT AGAINST AN APPOINTMENT, CONFIRMS A
001400*               BOOKING AND BUMPS THE APPOINTMENT'S OCCUPANCY
001500*               COUNT, AND REVERSES ALL THREE EFFECTS ON
001600*               CANCELLATION.  CALLED BY GHBATCH FOR EVERY
001700*               BOOKING-CREATE TRANSACTION (GHBKGTXN) AND EVERY
001800*               BOOKING-CANCEL TRANSACTION (GHCANTXN).  EACH
001900*               POSTING IS ALL-OR-NOTHING - NO PARTIAL UPDATE IS
002000*               LEFT ON FILE IF ANY STEP IS REJECTED.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500*  GH053A - DEVRAJ  - 19/04/1994 - INITIAL VERSION.  LOCATES THE  GH053A  
002600*                      OFFSETTING APPOINTMENT RECORD AND REWRITES
002700*                      TWO MASTERS TOGETHER, SAME SHAPE AS THE
002800*                      OTHER TWO-MASTER POSTING ROUTINES ON FILE.
002900*-----------------------------------------------------------------
003000*  GH053B - DEVRAJ  - 02/09/1994 - FIFO CREDIT SELECTION ADDED -  GH053B  
003100*                      OLDEST UNUSED CREDIT BY PURCHASED DATE/
003200*                      TIME IS PICKED, NOT THE FIRST ONE FOUND.
003300*-----------------------------------------------------------------
003400*  GH014K - LIMSK   - 09/11/1998 - Y2K REMEDIATION - RUN DATE/TIMEGH014K  
003500*                      STAMPING AND PAST-SESSION COMPARES NOW USE
003600*                      WK-C-RUN-DATE-TIME FROM GHCOMWS (CCYYMMDD).
003700*-----------------------------------------------------------------
003800*  GH053C - KUMARS  - 14/02/2008 - BKG-USED-CREDIT-ID STORED ON   GH053C  
003900*                      THE BOOKING ROW SO CANCEL CAN REWRITE THE
004000*                      CREDIT BY DIRECT KEY, NOT BY RE-SCAN.
004100*-----------------------------------------------------------------
004200*  GH075B - VENLAR  - 27/09/2020 - CONVERTED TO THE GHTXBKG AND   GH075B  
004300*                      GHTXCAN CALLED-LINKAGE INTERFACES FOR THE
004400*                      NEW BATCH DRIVER GHBATCH.
004500*-----------------------------------------------------------------
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                    C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT GHBKGMST ASSIGN TO DATABASE-GHBKGMST
005900            ORGANIZATION      IS INDEXED
006000            ACCESS MODE       IS DYNAMIC
006100            RECORD KEY        IS BKG-ID
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300     SELECT GHAPTMST ASSIGN TO DATABASE-GHAPTMST
006400            ORGANIZATION      IS INDEXED
006500            ACCESS MODE       IS RANDOM
006600            RECORD KEY        IS APT-ID
006700            FILE STATUS       IS WK-C-FILE-STATUS.
006800     SELECT GHCRDMST ASSIGN TO DATABASE-GHCRDMST
006900            ORGANIZATION      IS INDEXED
007000            ACCESS MODE       IS DYNAMIC
007100            RECORD KEY        IS CRD-ID
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300     SELECT GHUSRMST ASSIGN TO DATABASE-GHUSRMST
007400            ORGANIZATION      IS INDEXED
007500            ACCESS MODE       IS RANDOM
007600            RECORD KEY        IS USR-ID
007700            FILE STATUS       IS WK-C-FILE-STATUS.
007800
007900 EJECT
008000***************
008100 DATA DIVISION.
008200***************
008300 FILE SECTION.
008400**************
008500 FD  GHBKGMST
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS BKG-RECORD.
008800     COPY GHBKGMST.
008900
009000 FD  GHAPTMST
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS APT-RECORD.
009300     COPY GHAPTMST.
009400
009500 FD  GHCRDMST
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS CRD-RECORD.
009800     COPY GHCRDMST.
009900
010000 FD  GHUSRMST
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS USR-RECORD.
010300     COPY GHUSRMST.
010400
010500*************************
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER              PIC X(24)  VALUE
010900     "** PROGRAM GHBKGPOST **".
011000
011100* ------------------ PROGRAM WORKING STORAGE -------------------*
011200 01  WK-C-COMMON.
011300     COPY GHCOMWS.
011400
011500 01  WK-B-FIFO-AREA.
011600     05  WK-B-BEST-CRD-ID         PIC 9(09) COMP.
011700     05  WK-B-BEST-PUR-DATE       PIC 9(08).
011800     05  WK-B-BEST-PUR-TIME       PIC 9(06).
011900     05  WK-B-BEST-FOUND-SW       PIC X(01).
012000         88  WK-B-BEST-FOUND            VALUE "Y".
012100
012200 EJECT
012300 LINKAGE SECTION.
012400*****************
012500 01  LK-GH-TX-MODE            PIC X(01).
012600     88  LK-GH-TX-IS-BOOKING        VALUE "B".
012700     88  LK-GH-TX-IS-CANCEL         VALUE "C".
012800 COPY GHTXBKG.
012900 COPY GHTXCAN.
013000
013100 EJECT
013200********************************************
013300 PROCEDURE DIVISION USING LK-GH-TX-MODE
013400                           GH-TX-BKG
013500                           GH-TX-CAN.
013600********************************************
013700 MAIN-MODULE.
013800     PERFORM A000-OPEN-FILES
013900        THRU A099-OPEN-FILES-EX.
014000
014100     EVALUATE TRUE
014200        WHEN LK-GH-TX-IS-BOOKING
014300           MOVE    SPACES               TO    GH-TX-BKG-OUTPUT
014400           MOVE    ZERO                 TO    GH-TX-BKG-KEY-ID
014500           PERFORM B100-CREATE-BOOKING
014600              THRU B199-CREATE-BOOKING-EX
014700        WHEN LK-GH-TX-IS-CANCEL
014800           MOVE    SPACES               TO    GH-TX-CAN-OUTPUT
014900           MOVE    ZERO                 TO    GH-TX-CAN-KEY-ID
015000           PERFORM B200-CANCEL-BOOKING
015100              THRU B299-CANCEL-BOOKING-EX
015200        WHEN OTHER
015300           CONTINUE
015400     END-EVALUATE.
015500
015600     PERFORM Z000-END-PROGRAM-ROUTINE
015700        THRU Z099-END-PROGRAM-ROUTINE-EX.
015800     GOBACK.
015900
016000 EJECT
016100*-----------------------------------------------------------------
016200 A000-OPEN-FILES.
016300*-----------------------------------------------------------------
016400     OPEN    I-O   GHBKGMST.
016500     IF      NOT WK-C-SUCCESSFUL
016600             DISPLAY "GHBKGPOST - OPEN FILE ERROR - GHBKGMST"
016700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
016800
016900     OPEN    I-O   GHAPTMST.
017000     IF      NOT WK-C-SUCCESSFUL
017100             DISPLAY "GHBKGPOST - OPEN FILE ERROR - GHAPTMST"
017200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
017300
017400     OPEN    I-O   GHCRDMST.
017500     IF      NOT WK-C-SUCCESSFUL
017600             DISPLAY "GHBKGPOST - OPEN FILE ERROR - GHCRDMST"
017700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
017800
017900     OPEN    INPUT GHUSRMST.
018000     IF      NOT WK-C-SUCCESSFUL
018100             DISPLAY "GHBKGPOST - OPEN FILE ERROR - GHUSRMST"
018200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
018300 A099-OPEN-FILES-EX.
018400     EXIT.
018500
018600 EJECT
018700*-----------------------------------------------------------------
018800*B100-CREATE-BOOKING - BATCH FLOW STEPS 1-9, ALL-OR-NOTHING.      
018900*-----------------------------------------------------------------
019000 B100-CREATE-BOOKING.
019100     MOVE    GH-TX-BKG-APT-ID     TO    APT-ID.
019200     READ    GHAPTMST
019300        INVALID KEY
019400           SET  GH-TX-BKG-REJECTED   TO TRUE
019500           MOVE "APPOINTMENT NOT FOUND" TO GH-TX-BKG-REASON
019600           GO TO B199-CREATE-BOOKING-EX.
019700
019800     MOVE    GH-TX-BKG-MEMBER-ID  TO    USR-ID.
019900     READ    GHUSRMST
020000        INVALID KEY
020100           SET  GH-TX-BKG-REJECTED   TO TRUE
020200           MOVE "MEMBER NOT FOUND"   TO GH-TX-BKG-REASON
020300           GO TO B199-CREATE-BOOKING-EX.
020400
020500     IF      APT-CURRENT-BOOKINGS >=    APT-MAX-CAPACITY
020600             SET  GH-TX-BKG-REJECTED      TO TRUE
020700             MOVE "APPOINTMENT IS FULL"   TO GH-TX-BKG-REASON
020800             GO TO B199-CREATE-BOOKING-EX.
020900
021000     PERFORM B150-SCAN-FOR-DUP-PAIR
021100        THRU B199-SCAN-FOR-DUP-PAIR-EX.
021200
021300     IF      GH-SVC-DUP-FOUND
021400             SET  GH-TX-BKG-REJECTED      TO TRUE
021500             MOVE "ALREADY BOOKED"        TO GH-TX-BKG-REASON
021600             GO TO B199-CREATE-BOOKING-EX.
021700
021800     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
021900     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
022000     IF      (APT-START-DATE       <     WK-C-RUN-DATE)
022100        OR   (APT-START-DATE       =     WK-C-RUN-DATE
022200          AND APT-START-TIME  NOT > WK-C-RUN-TIME)
022300             SET  GH-TX-BKG-REJECTED      TO TRUE
022400             MOVE "CANNOT BOOK PAST APPOINTMENTS"
022500                                           TO GH-TX-BKG-REASON
022600             GO TO B199-CREATE-BOOKING-EX.
022700
022800     PERFORM B170-FIND-OLDEST-UNUSED-CREDIT
022900        THRU B199-FIND-OLDEST-UNUSED-CREDIT-EX.
023000
023100     IF      NOT WK-B-BEST-FOUND
023200             SET  GH-TX-BKG-REJECTED      TO TRUE
023300             MOVE "NO AVAILABLE CREDITS"  TO GH-TX-BKG-REASON
023400             GO TO B199-CREATE-BOOKING-EX.
023500
023600     MOVE    WK-C-NEXT-KEY        TO    BKG-ID.
023700     MOVE    GH-TX-BKG-APT-ID     TO    BKG-APPOINTMENT-ID.
023800     MOVE    GH-TX-BKG-MEMBER-ID  TO    BKG-MEMBER-ID.
023900     MOVE    WK-B-BEST-CRD-ID     TO    BKG-USED-CREDIT-ID.
024000     SET     BKG-IS-CONFIRMED     TO    TRUE.
024100     MOVE    WK-C-RUN-DATE        TO    BKG-CREATED-DATE.
024200     MOVE    WK-C-RUN-TIME        TO    BKG-CREATED-TIME.
024300     MOVE    ZERO                 TO    BKG-CANCELLED-DATE
024400                                         BKG-CANCELLED-TIME.
024500
024600     WRITE   BKG-RECORD.
024700     IF      NOT WK-C-SUCCESSFUL
024800             SET  GH-TX-BKG-REJECTED      TO TRUE
024900             MOVE "UNABLE TO WRITE BOOKING MASTER"
025000                                           TO GH-TX-BKG-REASON
025100             GO TO B199-CREATE-BOOKING-EX.
025200
025300     MOVE    WK-B-BEST-CRD-ID     TO    CRD-ID.
025400     READ    GHCRDMST.
025500     SET     CRD-IS-USED          TO    TRUE.
025600     MOVE    WK-C-RUN-DATE        TO    CRD-USED-DATE.
025700     MOVE    WK-C-RUN-TIME        TO    CRD-USED-TIME.
025800     REWRITE CRD-RECORD.
025900
026000     ADD     1                    TO    APT-CURRENT-BOOKINGS.
026100     REWRITE APT-RECORD.
026200
026300     SET     GH-TX-BKG-ACCEPTED   TO    TRUE.
026400     MOVE    BKG-ID               TO    GH-TX-BKG-KEY-ID.
026500
026600 B199-CREATE-BOOKING-EX.
026700     EXIT.
026800
026900*-----------------------------------------------------------------
027000*B150-SCAN-FOR-DUP-PAIR - UNIQUE (APPOINTMENT,MEMBER) CHECK, ANY  
027100*                         STATUS.                                 
027200*-----------------------------------------------------------------
027300 B150-SCAN-FOR-DUP-PAIR.
027400     MOVE    "N"                  TO    GH-SVC-DUP-SW.
027500     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
027600     MOVE    ZERO                 TO    WK-C-NEXT-KEY.
027700
027800     PERFORM B160-SCAN-ONE-BKG-RECORD
027900        THRU B169-SCAN-ONE-BKG-RECORD-EX
028000           UNTIL WK-C-SCAN-EOF.
028100
028200     ADD     1                    TO    WK-C-NEXT-KEY.
028300
028400 B199-SCAN-FOR-DUP-PAIR-EX.
028500     EXIT.
028600
028700*-----------------------------------------------------------------
028800 B160-SCAN-ONE-BKG-RECORD.
028900*-----------------------------------------------------------------
029000     READ    GHBKGMST NEXT RECORD
029100        AT END
029200           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
029300           GO TO B169-SCAN-ONE-BKG-RECORD-EX.
029400
029500     IF      BKG-APPOINTMENT-ID   =     GH-TX-BKG-APT-ID
029600        AND  BKG-MEMBER-ID        =     GH-TX-BKG-MEMBER-ID
029700             SET  GH-SVC-DUP-FOUND TO TRUE.
029800     IF      BKG-ID               >     WK-C-NEXT-KEY
029900             MOVE BKG-ID          TO    WK-C-NEXT-KEY.
030000
030100 B169-SCAN-ONE-BKG-RECORD-EX.
030200     EXIT.
030300
030400*-----------------------------------------------------------------
030500*B170-FIND-OLDEST-UNUSED-CREDIT - FIFO CREDIT SELECTION - SCANS  *
030600*                                 ALL OF GHCRDMST, KEEPS THE     *
030700*                                 EARLIEST-PURCHASED MATCH.      *
030800*-----------------------------------------------------------------
030900 B170-FIND-OLDEST-UNUSED-CREDIT.
031000     MOVE    "N"                  TO    WK-B-BEST-FOUND-SW.
031100     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
031200     MOVE    ZERO                 TO    WK-B-BEST-CRD-ID.
031300     MOVE    99999999             TO    WK-B-BEST-PUR-DATE.
031400     MOVE    999999               TO    WK-B-BEST-PUR-TIME.
031500
031600     PERFORM B175-SCAN-ONE-CRD-RECORD
031700        THRU B179-SCAN-ONE-CRD-RECORD-EX
031800           UNTIL WK-C-SCAN-EOF.
031900
032000 B199-FIND-OLDEST-UNUSED-CREDIT-EX.
032100     EXIT.
032200
032300*-----------------------------------------------------------------
032400 B175-SCAN-ONE-CRD-RECORD.
032500*-----------------------------------------------------------------
032600     READ    GHCRDMST NEXT RECORD
032700        AT END
032800           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
032900           GO TO B179-SCAN-ONE-CRD-RECORD-EX.
033000
033100     IF      CRD-MEMBER-ID        NOT = GH-TX-BKG-MEMBER-ID
033200             GO TO B179-SCAN-ONE-CRD-RECORD-EX.
033300     IF      CRD-GYM-SERVICE-ID   NOT = APT-GYM-SERVICE-ID
033400             GO TO B179-SCAN-ONE-CRD-RECORD-EX.
033500     IF      CRD-IS-USED
033600             GO TO B179-SCAN-ONE-CRD-RECORD-EX.
033700
033800     IF      (CRD-PURCHASED-DATE   <   WK-B-BEST-PUR-DATE)
033900        OR   (CRD-PURCHASED-DATE   =   WK-B-BEST-PUR-DATE
034000          AND CRD-PURCHASED-TIME   <   WK-B-BEST-PUR-TIME)
034100             MOVE CRD-ID              TO WK-B-BEST-CRD-ID
034200             MOVE CRD-PURCHASED-DATE  TO WK-B-BEST-PUR-DATE
034300             MOVE CRD-PURCHASED-TIME  TO WK-B-BEST-PUR-TIME
034400             SET  WK-B-BEST-FOUND     TO TRUE.
034500
034600 B179-SCAN-ONE-CRD-RECORD-EX.
034700     EXIT.
034800
034900 EJECT
035000*-----------------------------------------------------------------
035100*B200-CANCEL-BOOKING - BATCH FLOW STEP 10, ALL-OR-NOTHING.        
035200*-----------------------------------------------------------------
035300 B200-CANCEL-BOOKING.
035400     MOVE    GH-TX-CAN-BKG-ID     TO    BKG-ID.
035500     READ    GHBKGMST
035600        INVALID KEY
035700           SET  GH-TX-CAN-REJECTED   TO TRUE
035800           MOVE "BOOKING NOT FOUND"  TO GH-TX-CAN-REASON
035900           GO TO B299-CANCEL-BOOKING-EX.
036000
036100     IF      BKG-MEMBER-ID        NOT = GH-TX-CAN-MEMBER-ID
036200             SET  GH-TX-CAN-REJECTED      TO TRUE
036300             MOVE "NOT YOUR BOOKING"      TO GH-TX-CAN-REASON
036400             GO TO B299-CANCEL-BOOKING-EX.
036500
036600     IF      BKG-IS-CANCELLED
036700             SET  GH-TX-CAN-REJECTED      TO TRUE
036800             MOVE "ALREADY CANCELLED"     TO GH-TX-CAN-REASON
036900             GO TO B299-CANCEL-BOOKING-EX.
037000
037100     MOVE    BKG-APPOINTMENT-ID   TO    APT-ID.
037200     READ    GHAPTMST
037300        INVALID KEY
037400           SET  GH-TX-CAN-REJECTED   TO TRUE
037500           MOVE "APPOINTMENT NOT FOUND" TO GH-TX-CAN-REASON
037600           GO TO B299-CANCEL-BOOKING-EX.
037700
037800     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
037900     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
038000     IF      (APT-START-DATE       <     WK-C-RUN-DATE)
038100        OR   (APT-START-DATE       =     WK-C-RUN-DATE
038200          AND APT-START-TIME  NOT > WK-C-RUN-TIME)
038300             SET  GH-TX-CAN-REJECTED      TO TRUE
038400             MOVE "CANNOT CANCEL PAST BOOKINGS"
038500                                           TO GH-TX-CAN-REASON
038600             GO TO B299-CANCEL-BOOKING-EX.
038700
038800     SET     BKG-IS-CANCELLED     TO    TRUE.
038900     MOVE    WK-C-RUN-DATE        TO    BKG-CANCELLED-DATE.
039000     MOVE    WK-C-RUN-TIME        TO    BKG-CANCELLED-TIME.
039100     REWRITE BKG-RECORD.
039200     IF      NOT WK-C-SUCCESSFUL
039300             SET  GH-TX-CAN-REJECTED      TO TRUE
039400             MOVE "UNABLE TO REWRITE BOOKING MASTER"
039500                                           TO GH-TX-CAN-REASON
039600             GO TO B299-CANCEL-BOOKING-EX.
039700
039800     MOVE    BKG-USED-CREDIT-ID   TO    CRD-ID.
039900     READ    GHCRDMST.
040000     MOVE    "N"                  TO    CRD-USED.
040100     MOVE    ZERO                 TO    CRD-USED-DATE
040200                                         CRD-USED-TIME.
040300     REWRITE CRD-RECORD.
040400
040500     IF      APT-CURRENT-BOOKINGS >     ZERO
040600             SUBTRACT 1           FROM  APT-CURRENT-BOOKINGS.
040700     REWRITE APT-RECORD.
040800
040900     SET     GH-TX-CAN-ACCEPTED   TO    TRUE.
041000     MOVE    BKG-ID               TO    GH-TX-CAN-KEY-ID.
041100
041200 B299-CANCEL-BOOKING-EX.
041300     EXIT.
041400
041500 EJECT
041600*-----------------------------------------------------------------
041700 Z000-END-PROGRAM-ROUTINE.
041800*-----------------------------------------------------------------
041900     CLOSE   GHBKGMST.
042000     IF      NOT WK-C-SUCCESSFUL
042100             DISPLAY "GHBKGPOST - CLOSE FILE ERROR - GHBKGMST"
042200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
042300
042400     CLOSE   GHAPTMST.
042500     IF      NOT WK-C-SUCCESSFUL
042600             DISPLAY "GHBKGPOST - CLOSE FILE ERROR - GHAPTMST"
042700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
042800
042900     CLOSE   GHCRDMST.
043000     IF      NOT WK-C-SUCCESSFUL
043100             DISPLAY "GHBKGPOST - CLOSE FILE ERROR - GHCRDMST"
043200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
043300
043400     CLOSE   GHUSRMST.
043500     IF      NOT WK-C-SUCCESSFUL
043600             DISPLAY "GHBKGPOST - CLOSE FILE ERROR - GHUSRMST"
043700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
043800
043900*-----------------------------------------------------------------
044000 Z099-END-PROGRAM-ROUTINE-EX.
044100*-----------------------------------------------------------------
044200     EXIT.
044300
044400******************************************************************
044500*************** END OF PROGRAM SOURCE - GHBKGPOST ***************
044600******************************************************************
