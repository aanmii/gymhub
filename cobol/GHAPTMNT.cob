000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GHAPTMNT.
000500 AUTHOR.         ONG SIEW KIM.
000600 INSTALLATION.   MIDLAND DATA SERVICES.
000700 DATE-WRITTEN.   22 NOV 1992.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE MAINTAINS THE APPOINTMENT MASTER
001200*               FILE FOR THE GYMHUB SUITE - SCHEDULE, UPDATE AND
001300*               CANCEL OF A CLASS SESSION, PLUS THE FOUR READ-
001400*               ONLY LISTING SELECTIONS USED BY THE FRONT-DESK
001500*               ENQUIRY SCREENS.  CALLED BY GHBATCH FOR EVERY
001600*               APPOINTMENT-MAINTENANCE TRANSACTION READ FROM
001700*               GHAPTTXN.  THE LISTING ACTIONS (L1-L4) CARRY NO
001800*               FILE OF THEIR OWN - THEY RETURN A MATCH COUNT IN
001900*               GH-TX-APT-REASON, SEE PARAGRAPHS C100-C400.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400*  GH041D - ONGSK   - 22/11/1992 - INITIAL VERSION.  ONE ACTION-  GH041D  
002500*                      CODE SWITCH PICKS CREATE/UPDATE/CANCEL/
002600*                      LIST, SAME SHAPE AS THE OTHER GYMHUB
002700*                      MAINTENANCE ROUTINES BUT WITH FOUR PATHS.
002800*-----------------------------------------------------------------
002900*  GH014H - LIMSK   - 09/11/1998 - Y2K REMEDIATION - RUN DATE/TIMEGH014H  
003000*                      STAMPING NOW USES WK-C-RUN-DATE-TIME FROM
003100*                      GHCOMWS (CCYYMMDD).
003200*-----------------------------------------------------------------
003300*  GH041D - KUMARS  - 19/09/2011 - APT-CURRENT-BOOKINGS MAINTAINEDGH041D  
003400*                      HERE ON CREATE (SET TO ZERO) - FOLLOWS THE
003500*                      MASTER LAYOUT CHANGE IN GHAPTMST GH041B.
003600*-----------------------------------------------------------------
003700*  GH041E - DEVRAJ  - 11/06/2019 - LISTING PARAGRAPHS C100-C400   GH041E  
003800*                      ADDED FOR THE ENQUIRY SCREENS - AVAILABLE
003900*                      SPOTS COMPUTED HERE, NOT STORED ON FILE.
004000*-----------------------------------------------------------------
004100*  GH073B - VENLAR  - 25/09/2020 - CONVERTED TO THE GHTXAPT CALLEDGH073B  
004200*                      LINKAGE INTERFACE FOR THE NEW BATCH DRIVER
004300*                      GHBATCH.
004400*-----------------------------------------------------------------
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005300                    C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT GHAPTMST ASSIGN TO DATABASE-GHAPTMST
005800            ORGANIZATION      IS INDEXED
005900            ACCESS MODE       IS DYNAMIC
006000            RECORD KEY        IS APT-ID
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200     SELECT GHLOCMST ASSIGN TO DATABASE-GHLOCMST
006300            ORGANIZATION      IS INDEXED
006400            ACCESS MODE       IS RANDOM
006500            RECORD KEY        IS LOC-ID
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700     SELECT GHSVCMST ASSIGN TO DATABASE-GHSVCMST
006800            ORGANIZATION      IS INDEXED
006900            ACCESS MODE       IS RANDOM
007000            RECORD KEY        IS SVC-ID
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200     SELECT GHUSRMST ASSIGN TO DATABASE-GHUSRMST
007300            ORGANIZATION      IS INDEXED
007400            ACCESS MODE       IS RANDOM
007500            RECORD KEY        IS USR-ID
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700
007800 EJECT
007900***************
008000 DATA DIVISION.
008100***************
008200 FILE SECTION.
008300**************
008400 FD  GHAPTMST
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS APT-RECORD.
008700     COPY GHAPTMST.
008800
008900 FD  GHLOCMST
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS LOC-RECORD.
009200     COPY GHLOCMST.
009300
009400 FD  GHSVCMST
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS SVC-RECORD.
009700     COPY GHSVCMST.
009800
009900 FD  GHUSRMST
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS USR-RECORD.
010200     COPY GHUSRMST.
010300
010400*************************
010500 WORKING-STORAGE SECTION.
010600*************************
010700 01  FILLER              PIC X(24)  VALUE
010800     "** PROGRAM GHAPTMNT  **".
010900
011000* ------------------ PROGRAM WORKING STORAGE -------------------*
011100 01  WK-C-COMMON.
011200     COPY GHCOMWS.
011300
011400 01  WK-C-LIST-COUNT             PIC 9(05) COMP.
011500 01  WK-C-LIST-COUNT-ED          PIC ZZZZ9.
011600
011700 EJECT
011800 LINKAGE SECTION.
011900*****************
012000 COPY GHTXAPT.
012100
012200 EJECT
012300********************************************
012400 PROCEDURE DIVISION USING GH-TX-APT.
012500********************************************
012600 MAIN-MODULE.
012700     PERFORM A000-OPEN-FILES
012800        THRU A099-OPEN-FILES-EX.
012900
013000     MOVE    SPACES               TO    GH-TX-APT-OUTPUT.
013100     MOVE    ZERO                 TO    GH-TX-APT-KEY-ID.
013200
013300     EVALUATE TRUE
013400        WHEN GH-TX-APT-CREATE
013500           PERFORM B100-CREATE-APPOINTMENT
013600              THRU B199-CREATE-APPOINTMENT-EX
013700        WHEN GH-TX-APT-UPDATE
013800           PERFORM B200-UPDATE-APPOINTMENT
013900              THRU B299-UPDATE-APPOINTMENT-EX
014000        WHEN GH-TX-APT-CANCEL
014100           PERFORM B300-CANCEL-APPOINTMENT
014200              THRU B399-CANCEL-APPOINTMENT-EX
014300        WHEN GH-TX-APT-LIST-ALL
014400           PERFORM C100-LIST-ALL
014500              THRU C199-LIST-ALL-EX
014600        WHEN GH-TX-APT-LIST-ACTIVE
014700           PERFORM C200-LIST-ACTIVE-BY-LOC
014800              THRU C299-LIST-ACTIVE-BY-LOC-EX
014900        WHEN GH-TX-APT-LIST-UPCOM
015000           PERFORM C300-LIST-UPCOMING-BY-LOC
015100              THRU C399-LIST-UPCOMING-BY-LOC-EX
015200        WHEN GH-TX-APT-LIST-AVAIL
015300           PERFORM C400-LIST-AVAILABLE-BY-LOC
015400              THRU C499-LIST-AVAILABLE-BY-LOC-EX
015500        WHEN OTHER
015600           SET  GH-TX-APT-REJECTED      TO TRUE
015700           MOVE "INVALID ACTION CODE"   TO GH-TX-APT-REASON
015800     END-EVALUATE.
015900
016000     PERFORM Z000-END-PROGRAM-ROUTINE
016100        THRU Z099-END-PROGRAM-ROUTINE-EX.
016200     GOBACK.
016300
016400 EJECT
016500*-----------------------------------------------------------------
016600 A000-OPEN-FILES.
016700*-----------------------------------------------------------------
016800     OPEN    I-O   GHAPTMST.
016900     IF      NOT WK-C-SUCCESSFUL
017000             DISPLAY "GHAPTMNT - OPEN FILE ERROR - GHAPTMST"
017100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
017200
017300     OPEN    INPUT GHLOCMST.
017400     IF      NOT WK-C-SUCCESSFUL
017500             DISPLAY "GHAPTMNT - OPEN FILE ERROR - GHLOCMST"
017600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
017700
017800     OPEN    INPUT GHSVCMST.
017900     IF      NOT WK-C-SUCCESSFUL
018000             DISPLAY "GHAPTMNT - OPEN FILE ERROR - GHSVCMST"
018100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
018200
018300     OPEN    INPUT GHUSRMST.
018400     IF      NOT WK-C-SUCCESSFUL
018500             DISPLAY "GHAPTMNT - OPEN FILE ERROR - GHUSRMST"
018600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
018700 A099-OPEN-FILES-EX.
018800     EXIT.
018900
019000*-----------------------------------------------------------------
019100*B100-CREATE-APPOINTMENT - BATCH FLOW STEPS 1-4.                  
019200*-----------------------------------------------------------------
019300 B100-CREATE-APPOINTMENT.
019400     IF      GH-TX-APT-END-DATE  <  GH-TX-APT-START-DATE
019500        OR  (GH-TX-APT-END-DATE  =  GH-TX-APT-START-DATE
019600         AND GH-TX-APT-END-TIME  NOT > GH-TX-APT-START-TIME)
019700             SET  GH-TX-APT-REJECTED      TO TRUE
019800             MOVE "END NOT AFTER START"   TO GH-TX-APT-REASON
019900             GO TO B199-CREATE-APPOINTMENT-EX.
020000
020100     MOVE    GH-TX-APT-LOC-ID     TO    LOC-ID.
020200     READ    GHLOCMST
020300        INVALID KEY
020400           SET  GH-TX-APT-REJECTED   TO TRUE
020500           MOVE "LOCATION NOT FOUND" TO GH-TX-APT-REASON
020600           GO TO B199-CREATE-APPOINTMENT-EX.
020700
020800     MOVE    GH-TX-APT-SVC-ID     TO    SVC-ID.
020900     READ    GHSVCMST
021000        INVALID KEY
021100           SET  GH-TX-APT-REJECTED   TO TRUE
021200           MOVE "GYM SERVICE NOT FOUND" TO GH-TX-APT-REASON
021300           GO TO B199-CREATE-APPOINTMENT-EX.
021400
021500     MOVE    GH-TX-APT-EMP-ID     TO    USR-ID.
021600     READ    GHUSRMST
021700        INVALID KEY
021800           SET  GH-TX-APT-REJECTED   TO TRUE
021900           MOVE "EMPLOYEE NOT FOUND" TO GH-TX-APT-REASON
022000           GO TO B199-CREATE-APPOINTMENT-EX.
022100
022200     IF      NOT GH-TX-APT-MAX-CAP >     ZERO
022300             SET  GH-TX-APT-REJECTED      TO TRUE
022400             MOVE "MAX CAPACITY MUST BE GREATER THAN ZERO"
022500                                           TO GH-TX-APT-REASON
022600             GO TO B199-CREATE-APPOINTMENT-EX.
022700
022800     PERFORM B150-GET-NEXT-APT-KEY
022900        THRU B199-GET-NEXT-APT-KEY-EX.
023000
023100     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
023200     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
023300     MOVE    WK-C-NEXT-KEY        TO    APT-ID.
023400     MOVE    GH-TX-APT-START-DATE TO    APT-START-DATE.
023500     MOVE    GH-TX-APT-START-TIME TO    APT-START-TIME.
023600     MOVE    GH-TX-APT-END-DATE   TO    APT-END-DATE.
023700     MOVE    GH-TX-APT-END-TIME   TO    APT-END-TIME.
023800     MOVE    GH-TX-APT-LOC-ID     TO    APT-LOCATION-ID.
023900     MOVE    GH-TX-APT-SVC-ID     TO    APT-GYM-SERVICE-ID.
024000     MOVE    GH-TX-APT-MAX-CAP    TO    APT-MAX-CAPACITY.
024100     MOVE    ZERO                 TO    APT-CURRENT-BOOKINGS.
024200     MOVE    GH-TX-APT-EMP-ID     TO    APT-CREATED-BY-ID.
024300     SET     APT-IS-ACTIVE        TO    TRUE.
024400     MOVE    WK-C-RUN-DATE        TO    APT-CREATED-DATE
024500                                         APT-UPDATED-DATE.
024600     MOVE    WK-C-RUN-TIME        TO    APT-CREATED-TIME
024700                                         APT-UPDATED-TIME.
024800
024900     WRITE   APT-RECORD.
025000     IF      WK-C-SUCCESSFUL
025100             SET  GH-TX-APT-ACCEPTED      TO TRUE
025200             MOVE APT-ID                  TO GH-TX-APT-KEY-ID
025300     ELSE
025400             SET  GH-TX-APT-REJECTED      TO TRUE
025500             MOVE "UNABLE TO WRITE APPOINTMENT MASTER"
025600                                           TO GH-TX-APT-REASON.
025700
025800 B199-CREATE-APPOINTMENT-EX.
025900     EXIT.
026000
026100*-----------------------------------------------------------------
026200*B150-GET-NEXT-APT-KEY - SEQUENTIAL PASS FOR THE HIGHEST KEY ON   
026300*                        FILE - NO DUPLICATE CHECK IS REQUIRED   *
026400*                        FOR APPOINTMENTS.                       *
026500*-----------------------------------------------------------------
026600 B150-GET-NEXT-APT-KEY.
026700     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
026800     MOVE    ZERO                 TO    WK-C-NEXT-KEY.
026900
027000     PERFORM B160-SCAN-ONE-RECORD
027100        THRU B169-SCAN-ONE-RECORD-EX
027200           UNTIL WK-C-SCAN-EOF.
027300
027400     ADD     1                    TO    WK-C-NEXT-KEY.
027500
027600 B199-GET-NEXT-APT-KEY-EX.
027700     EXIT.
027800
027900*-----------------------------------------------------------------
028000 B160-SCAN-ONE-RECORD.
028100*-----------------------------------------------------------------
028200     READ    GHAPTMST NEXT RECORD
028300        AT END
028400           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
028500           GO TO B169-SCAN-ONE-RECORD-EX.
028600
028700     IF      APT-ID               >     WK-C-NEXT-KEY
028800             MOVE APT-ID          TO    WK-C-NEXT-KEY.
028900
029000 B169-SCAN-ONE-RECORD-EX.
029100     EXIT.
029200
029300*-----------------------------------------------------------------
029400*B200-UPDATE-APPOINTMENT - BATCH FLOW STEP 5.                     
029500*-----------------------------------------------------------------
029600 B200-UPDATE-APPOINTMENT.
029700     IF      GH-TX-APT-END-DATE  <  GH-TX-APT-START-DATE
029800        OR  (GH-TX-APT-END-DATE  =  GH-TX-APT-START-DATE
029900         AND GH-TX-APT-END-TIME  NOT > GH-TX-APT-START-TIME)
030000             SET  GH-TX-APT-REJECTED      TO TRUE
030100             MOVE "END NOT AFTER START"   TO GH-TX-APT-REASON
030200             GO TO B299-UPDATE-APPOINTMENT-EX.
030300
030400     MOVE    GH-TX-APT-ID         TO    APT-ID.
030500     READ    GHAPTMST
030600        INVALID KEY
030700           SET  GH-TX-APT-REJECTED      TO TRUE
030800           MOVE "APPOINTMENT NOT FOUND"  TO GH-TX-APT-REASON
030900           GO TO B299-UPDATE-APPOINTMENT-EX.
031000
031100     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
031200     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
031300     MOVE    GH-TX-APT-START-DATE TO    APT-START-DATE.
031400     MOVE    GH-TX-APT-START-TIME TO    APT-START-TIME.
031500     MOVE    GH-TX-APT-END-DATE   TO    APT-END-DATE.
031600     MOVE    GH-TX-APT-END-TIME   TO    APT-END-TIME.
031700     MOVE    GH-TX-APT-MAX-CAP    TO    APT-MAX-CAPACITY.
031800     MOVE    WK-C-RUN-DATE        TO    APT-UPDATED-DATE.
031900     MOVE    WK-C-RUN-TIME        TO    APT-UPDATED-TIME.
032000
032100     REWRITE APT-RECORD.
032200     IF      WK-C-SUCCESSFUL
032300             SET  GH-TX-APT-ACCEPTED      TO TRUE
032400             MOVE APT-ID                  TO GH-TX-APT-KEY-ID
032500     ELSE
032600             SET  GH-TX-APT-REJECTED      TO TRUE
032700             MOVE "UNABLE TO REWRITE APPOINTMENT MASTER"
032800                                           TO GH-TX-APT-REASON.
032900
033000 B299-UPDATE-APPOINTMENT-EX.
033100     EXIT.
033200
033300*-----------------------------------------------------------------
033400*B300-CANCEL-APPOINTMENT - BATCH FLOW STEP 6.                     
033500*-----------------------------------------------------------------
033600 B300-CANCEL-APPOINTMENT.
033700     MOVE    GH-TX-APT-ID         TO    APT-ID.
033800     READ    GHAPTMST
033900        INVALID KEY
034000           SET  GH-TX-APT-REJECTED      TO TRUE
034100           MOVE "APPOINTMENT NOT FOUND"  TO GH-TX-APT-REASON
034200           GO TO B399-CANCEL-APPOINTMENT-EX.
034300
034400     IF      APT-CURRENT-BOOKINGS  >  ZERO
034500             SET  GH-TX-APT-REJECTED      TO TRUE
034600             MOVE "APPOINTMENT HAS BOOKINGS"
034700                                           TO GH-TX-APT-REASON
034800             GO TO B399-CANCEL-APPOINTMENT-EX.
034900
035000     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
035100     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
035200     MOVE    "N"                  TO    APT-ACTIVE.
035300     MOVE    WK-C-RUN-DATE        TO    APT-UPDATED-DATE.
035400     MOVE    WK-C-RUN-TIME        TO    APT-UPDATED-TIME.
035500
035600     REWRITE APT-RECORD.
035700     IF      WK-C-SUCCESSFUL
035800             SET  GH-TX-APT-ACCEPTED      TO TRUE
035900             MOVE APT-ID                  TO GH-TX-APT-KEY-ID
036000     ELSE
036100             SET  GH-TX-APT-REJECTED      TO TRUE
036200             MOVE "UNABLE TO REWRITE APPOINTMENT MASTER"
036300                                           TO GH-TX-APT-REASON.
036400
036500 B399-CANCEL-APPOINTMENT-EX.
036600     EXIT.
036700
036800 EJECT
036900*-----------------------------------------------------------------
037000*C100-LIST-ALL - BATCH FLOW STEP 7, SELECTION 1 - ALL ROWS.       
037100*-----------------------------------------------------------------
037200 C100-LIST-ALL.
037300     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
037400     MOVE    ZERO                 TO    WK-C-LIST-COUNT.
037500
037600     PERFORM C110-COUNT-ALL
037700        THRU C119-COUNT-ALL-EX
037800           UNTIL WK-C-SCAN-EOF.
037900
038000     MOVE    WK-C-LIST-COUNT      TO    WK-C-LIST-COUNT-ED.
038100     SET     GH-TX-APT-ACCEPTED   TO    TRUE.
038200     STRING  "MATCHING ROWS="  WK-C-LIST-COUNT-ED
038300             DELIMITED BY SIZE    INTO  GH-TX-APT-REASON.
038400
038500 C199-LIST-ALL-EX.
038600     EXIT.
038700
038800*-----------------------------------------------------------------
038900 C110-COUNT-ALL.
039000*-----------------------------------------------------------------
039100     READ    GHAPTMST NEXT RECORD
039200        AT END
039300           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
039400           GO TO C119-COUNT-ALL-EX.
039500
039600     ADD     1                    TO    WK-C-LIST-COUNT.
039700
039800 C119-COUNT-ALL-EX.
039900     EXIT.
040000
040100*-----------------------------------------------------------------
040200*C200-LIST-ACTIVE-BY-LOC - SELECTION 2 - ACTIVE ROWS AT A LOC.    
040300*-----------------------------------------------------------------
040400 C200-LIST-ACTIVE-BY-LOC.
040500     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
040600     MOVE    ZERO                 TO    WK-C-LIST-COUNT.
040700
040800     PERFORM C210-COUNT-ACTIVE-BY-LOC
040900        THRU C219-COUNT-ACTIVE-BY-LOC-EX
041000           UNTIL WK-C-SCAN-EOF.
041100
041200     MOVE    WK-C-LIST-COUNT      TO    WK-C-LIST-COUNT-ED.
041300     SET     GH-TX-APT-ACCEPTED   TO    TRUE.
041400     STRING  "MATCHING ROWS="  WK-C-LIST-COUNT-ED
041500             DELIMITED BY SIZE    INTO  GH-TX-APT-REASON.
041600
041700 C299-LIST-ACTIVE-BY-LOC-EX.
041800     EXIT.
041900
042000*-----------------------------------------------------------------
042100 C210-COUNT-ACTIVE-BY-LOC.
042200*-----------------------------------------------------------------
042300     READ    GHAPTMST NEXT RECORD
042400        AT END
042500           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
042600           GO TO C219-COUNT-ACTIVE-BY-LOC-EX.
042700
042800     IF      APT-LOCATION-ID      =     GH-TX-APT-LOC-ID
042900             AND APT-IS-ACTIVE
043000             ADD  1               TO    WK-C-LIST-COUNT.
043100
043200 C219-COUNT-ACTIVE-BY-LOC-EX.
043300     EXIT.
043400
043500*-----------------------------------------------------------------
043600*C300-LIST-UPCOMING-BY-LOC - SELECTION 3 - ACTIVE, FUTURE, AT A  *
043700*                            LOC, ASCENDING BY START TIMESTAMP.  *
043800*                            (COUNT ONLY - ORDERING IS A SORT-   *
043900*                            STEP CONCERN FOR THE ENQUIRY JOB.)  *
044000*-----------------------------------------------------------------
044100 C300-LIST-UPCOMING-BY-LOC.
044200     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
044300     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
044400     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
044500     MOVE    ZERO                 TO    WK-C-LIST-COUNT.
044600
044700     PERFORM C310-COUNT-UPCOMING-BY-LOC
044800        THRU C319-COUNT-UPCOMING-BY-LOC-EX
044900           UNTIL WK-C-SCAN-EOF.
045000
045100     MOVE    WK-C-LIST-COUNT      TO    WK-C-LIST-COUNT-ED.
045200     SET     GH-TX-APT-ACCEPTED   TO    TRUE.
045300     STRING  "MATCHING ROWS="  WK-C-LIST-COUNT-ED
045400             DELIMITED BY SIZE    INTO  GH-TX-APT-REASON.
045500
045600 C399-LIST-UPCOMING-BY-LOC-EX.
045700     EXIT.
045800
045900*-----------------------------------------------------------------
046000 C310-COUNT-UPCOMING-BY-LOC.
046100*-----------------------------------------------------------------
046200     READ    GHAPTMST NEXT RECORD
046300        AT END
046400           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
046500           GO TO C319-COUNT-UPCOMING-BY-LOC-EX.
046600
046700     IF      APT-LOCATION-ID      =     GH-TX-APT-LOC-ID
046800        AND  APT-IS-ACTIVE
046900        AND (APT-START-DATE       >     WK-C-RUN-DATE
047000         OR (APT-START-DATE       =     WK-C-RUN-DATE
047100         AND APT-START-TIME       >     WK-C-RUN-TIME))
047200             ADD  1               TO    WK-C-LIST-COUNT.
047300
047400 C319-COUNT-UPCOMING-BY-LOC-EX.
047500     EXIT.
047600
047700*-----------------------------------------------------------------
047800*C400-LIST-AVAILABLE-BY-LOC - SELECTION 4 - NOT FULL, ACTIVE,    *
047900*                             FUTURE, AT A LOC.                  *
048000*-----------------------------------------------------------------
048100 C400-LIST-AVAILABLE-BY-LOC.
048200     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
048300     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
048400     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
048500     MOVE    ZERO                 TO    WK-C-LIST-COUNT.
048600
048700     PERFORM C410-COUNT-AVAILABLE-BY-LOC
048800        THRU C419-COUNT-AVAILABLE-BY-LOC-EX
048900           UNTIL WK-C-SCAN-EOF.
049000
049100     MOVE    WK-C-LIST-COUNT      TO    WK-C-LIST-COUNT-ED.
049200     SET     GH-TX-APT-ACCEPTED   TO    TRUE.
049300     STRING  "MATCHING ROWS="  WK-C-LIST-COUNT-ED
049400             DELIMITED BY SIZE    INTO  GH-TX-APT-REASON.
049500
049600 C499-LIST-AVAILABLE-BY-LOC-EX.
049700     EXIT.
049800
049900*-----------------------------------------------------------------
050000 C410-COUNT-AVAILABLE-BY-LOC.
050100*-----------------------------------------------------------------
050200     READ    GHAPTMST NEXT RECORD
050300        AT END
050400           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
050500           GO TO C419-COUNT-AVAILABLE-BY-LOC-EX.
050600
050700     IF      APT-LOCATION-ID      =     GH-TX-APT-LOC-ID
050800        AND  APT-IS-ACTIVE
050900        AND  APT-CURRENT-BOOKINGS <     APT-MAX-CAPACITY
051000        AND (APT-START-DATE       >     WK-C-RUN-DATE
051100         OR (APT-START-DATE       =     WK-C-RUN-DATE
051200         AND APT-START-TIME       >     WK-C-RUN-TIME))
051300             ADD  1               TO    WK-C-LIST-COUNT.
051400
051500 C419-COUNT-AVAILABLE-BY-LOC-EX.
051600     EXIT.
051700
051800 EJECT
051900*-----------------------------------------------------------------
052000 Z000-END-PROGRAM-ROUTINE.
052100*-----------------------------------------------------------------
052200     CLOSE   GHAPTMST.
052300     IF      NOT WK-C-SUCCESSFUL
052400             DISPLAY "GHAPTMNT - CLOSE FILE ERROR - GHAPTMST"
052500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
052600
052700     CLOSE   GHLOCMST.
052800     IF      NOT WK-C-SUCCESSFUL
052900             DISPLAY "GHAPTMNT - CLOSE FILE ERROR - GHLOCMST"
053000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
053100
053200     CLOSE   GHSVCMST.
053300     IF      NOT WK-C-SUCCESSFUL
053400             DISPLAY "GHAPTMNT - CLOSE FILE ERROR - GHSVCMST"
053500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
053600
053700     CLOSE   GHUSRMST.
053800     IF      NOT WK-C-SUCCESSFUL
053900             DISPLAY "GHAPTMNT - CLOSE FILE ERROR - GHUSRMST"
054000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
054100
054200*-----------------------------------------------------------------
054300 Z099-END-PROGRAM-ROUTINE-EX.
054400*-----------------------------------------------------------------
054500     EXIT.
054600
054700******************************************************************
054800*************** END OF PROGRAM SOURCE - GHAPTMNT ***************
054900******************************************************************
