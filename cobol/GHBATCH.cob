000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GHBATCH.
000500 AUTHOR.         L VENKATESH.
000600 INSTALLATION.   MIDLAND DATA SERVICES.
000700 DATE-WRITTEN.   05 JAN 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE NIGHTLY/ON-DEMAND BATCH DRIVER FOR
001200*               THE GYMHUB SUITE.  IT READS THE NINE MAINTENANCE/
001300*               POSTING TRANSACTION FILES IN TURN, CALLS THE
001400*               OWNING SERVICE SUBPROGRAM FOR EACH TRANSACTION
001500*               READ, WRITES ONE LINE TO THE RUN ACTIVITY REPORT
001600*               PER TRANSACTION PROCESSED, AND PRINTS A CONTROL-
001700*               BREAK SUMMARY BLOCK PER TRANSACTION TYPE AT
001800*               END OF RUN.  THE SEVEN MASTER FILES ARE NOT
001900*               OPENED HERE - EACH CALLED SUBPROGRAM OWNS ITS OWN
002000*               MASTER OPENS/CLOSES.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500*  GH060A - VENLAR  - 05/01/1995 - INITIAL VERSION.  DRIVES       GH060A  
002600*                      GHLOCMNT, GHSVCMNT AND GHEMPMNT OFF THEIR
002700*                      OWN TRANSACTION FILES.
002800*-----------------------------------------------------------------
002900*  GH060B - VENLAR  - 19/01/1995 - GHAPTMNT ADDED.                GH060B  
003000*-----------------------------------------------------------------
003100*  GH014M - LIMSK   - 09/11/1998 - Y2K REMEDIATION - RUN DATE     GH014M  
003200*                      USED ON THE REPORT HEADING NOW CARRIES THE
003300*                      FULL CENTURY.
003400*-----------------------------------------------------------------
003500*  GH060C - DEVRAJ  - 11/03/2015 - GHPAYPOST ADDED, PURCHASE AND  GH060C  
003600*                      CONFIRM TRANSACTION FILES BOTH DRIVEN
003700*                      THROUGH THE GHTXPAY PARAMETER BLOCK.
003800*-----------------------------------------------------------------
003900*  GH060D - DEVRAJ  - 25/04/2015 - GHBKGPOST ADDED, BOOKING-      GH060D  
004000*                      CREATE AND BOOKING-CANCEL TRANSACTION
004100*                      FILES BOTH DRIVEN OFF A SHARED MODE BYTE.
004200*-----------------------------------------------------------------
004300*  GH060E - VENLAR  - 02/10/2020 - GHAUTMNT ADDED, AND THE        GH060E  
004400*                      CONTROL-BREAK SUMMARY BLOCK WRITTEN FOR
004500*                      ALL FOURTEEN TRANSACTION TYPES.
004600*-----------------------------------------------------------------
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                    C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT GHLOCTXN ASSIGN TO GHLOCTXN
006000            ORGANIZATION      IS LINE SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200     SELECT GHSVCTXN ASSIGN TO GHSVCTXN
006300            ORGANIZATION      IS LINE SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500     SELECT GHEMPTXN ASSIGN TO GHEMPTXN
006600            ORGANIZATION      IS LINE SEQUENTIAL
006700            FILE STATUS       IS WK-C-FILE-STATUS.
006800     SELECT GHAPTTXN ASSIGN TO GHAPTTXN
006900            ORGANIZATION      IS LINE SEQUENTIAL
007000            FILE STATUS       IS WK-C-FILE-STATUS.
007100     SELECT GHPURTXN ASSIGN TO GHPURTXN
007200            ORGANIZATION      IS LINE SEQUENTIAL
007300            FILE STATUS       IS WK-C-FILE-STATUS.
007400     SELECT GHCNFTXN ASSIGN TO GHCNFTXN
007500            ORGANIZATION      IS LINE SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700     SELECT GHBKGTXN ASSIGN TO GHBKGTXN
007800            ORGANIZATION      IS LINE SEQUENTIAL
007900            FILE STATUS       IS WK-C-FILE-STATUS.
008000     SELECT GHCANTXN ASSIGN TO GHCANTXN
008100            ORGANIZATION      IS LINE SEQUENTIAL
008200            FILE STATUS       IS WK-C-FILE-STATUS.
008300     SELECT GHREGTXN ASSIGN TO GHREGTXN
008400            ORGANIZATION      IS LINE SEQUENTIAL
008500            FILE STATUS       IS WK-C-FILE-STATUS.
008600     SELECT GHACTRPT ASSIGN TO GHACTRPT
008700            ORGANIZATION      IS LINE SEQUENTIAL
008800            FILE STATUS       IS WK-C-FILE-STATUS.
008900
009000 EJECT
009100***************
009200 DATA DIVISION.
009300***************
009400 FILE SECTION.
009500**************
009600 FD  GHLOCTXN
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS GH-TX-LOC.
009900     COPY GHTXLOC.
010000
010100 FD  GHSVCTXN
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS GH-TX-SVC.
010400     COPY GHTXSVC.
010500
010600 FD  GHEMPTXN
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS GH-TX-EMP.
010900     COPY GHTXEMP.
011000
011100 FD  GHAPTTXN
011200     LABEL RECORDS ARE OMITTED
011300     DATA RECORD IS GH-TX-APT.
011400     COPY GHTXAPT.
011500
011600 FD  GHPURTXN
011700     LABEL RECORDS ARE OMITTED
011800     DATA RECORD IS GH-TX-PUR.
011900     COPY GHTXPUR.
012000
012100 FD  GHCNFTXN
012200     LABEL RECORDS ARE OMITTED
012300     DATA RECORD IS GH-TX-CNF.
012400     COPY GHTXCNF.
012500
012600 FD  GHBKGTXN
012700     LABEL RECORDS ARE OMITTED
012800     DATA RECORD IS GH-TX-BKG.
012900     COPY GHTXBKG.
013000
013100 FD  GHCANTXN
013200     LABEL RECORDS ARE OMITTED
013300     DATA RECORD IS GH-TX-CAN.
013400     COPY GHTXCAN.
013500
013600 FD  GHREGTXN
013700     LABEL RECORDS ARE OMITTED
013800     DATA RECORD IS GH-TX-REG.
013900     COPY GHTXREG.
014000
014100 FD  GHACTRPT
014200     LABEL RECORDS ARE OMITTED
014300     DATA RECORD IS GH-RPT-LINE.
014400     01  GH-RPT-LINE                  PIC X(90).
014500
014600*************************
014700 WORKING-STORAGE SECTION.
014800*************************
014900 01  FILLER              PIC X(24)  VALUE
015000     "** PROGRAM GHBATCH   **".
015100
015200* ------------------ PROGRAM WORKING STORAGE -------------------*
015300 01  WK-C-COMMON.
015400     COPY GHCOMWS.
015500
015600 01  WK-B-RPT-AREA.
015700     COPY GHRPTLIN.
015800
015900* --------------- ONE CALLED-LINKAGE PARAMETER BLOCK EACH ------*
016000 01  WK-B-TX-PAY.
016100     COPY GHTXPAY.
016200 01  WK-B-MODE-FLAG               PIC X(01).
016300 01  WK-B-TEMP-RESULT             PIC X(01).
016400
016500* ------------- END-OF-FILE SWITCHES, ONE PER TXN FILE ---------*
016600 01  WK-B-EOF-SWITCHES.
016700     05  WK-B-LOC-EOF-SW          PIC X(01).
016800         88  WK-B-LOC-EOF               VALUE "Y".
016900     05  WK-B-SVC-EOF-SW          PIC X(01).
017000         88  WK-B-SVC-EOF                VALUE "Y".
017100     05  WK-B-EMP-EOF-SW          PIC X(01).
017200         88  WK-B-EMP-EOF                VALUE "Y".
017300     05  WK-B-APT-EOF-SW          PIC X(01).
017400         88  WK-B-APT-EOF                VALUE "Y".
017500     05  WK-B-PUR-EOF-SW          PIC X(01).
017600         88  WK-B-PUR-EOF                VALUE "Y".
017700     05  WK-B-CNF-EOF-SW          PIC X(01).
017800         88  WK-B-CNF-EOF                VALUE "Y".
017900     05  WK-B-BKG-EOF-SW          PIC X(01).
018000         88  WK-B-BKG-EOF                VALUE "Y".
018100     05  WK-B-CAN-EOF-SW          PIC X(01).
018200         88  WK-B-CAN-EOF                VALUE "Y".
018300     05  WK-B-REG-EOF-SW          PIC X(01).
018400         88  WK-B-REG-EOF                VALUE "Y".
018500     05  FILLER                   PIC X(01).
018600
018700* ------------- CONTROL-BREAK COUNTERS, ONE PAIR PER TYPE ------*
018800 01  WK-B-CONTROL-TOTALS.
018900     05  WK-B-LOC-CRE-ACC         PIC 9(05) COMP.
019000     05  WK-B-LOC-CRE-REJ         PIC 9(05) COMP.
019100     05  WK-B-LOC-UPD-ACC         PIC 9(05) COMP.
019200     05  WK-B-LOC-UPD-REJ         PIC 9(05) COMP.
019300     05  WK-B-SVC-CRE-ACC         PIC 9(05) COMP.
019400     05  WK-B-SVC-CRE-REJ         PIC 9(05) COMP.
019500     05  WK-B-SVC-UPD-ACC         PIC 9(05) COMP.
019600     05  WK-B-SVC-UPD-REJ         PIC 9(05) COMP.
019700     05  WK-B-SVC-DEA-ACC         PIC 9(05) COMP.
019800     05  WK-B-SVC-DEA-REJ         PIC 9(05) COMP.
019900     05  WK-B-EMP-CRE-ACC         PIC 9(05) COMP.
020000     05  WK-B-EMP-CRE-REJ         PIC 9(05) COMP.
020100     05  WK-B-APT-CRE-ACC         PIC 9(05) COMP.
020200     05  WK-B-APT-CRE-REJ         PIC 9(05) COMP.
020300     05  WK-B-APT-UPD-ACC         PIC 9(05) COMP.
020400     05  WK-B-APT-UPD-REJ         PIC 9(05) COMP.
020500     05  WK-B-APT-CAN-ACC         PIC 9(05) COMP.
020600     05  WK-B-APT-CAN-REJ         PIC 9(05) COMP.
020700     05  WK-B-PUR-ACC             PIC 9(05) COMP.
020800     05  WK-B-PUR-REJ             PIC 9(05) COMP.
020900     05  WK-B-PUR-AMT-TOTAL       PIC S9(9)V99 COMP-3.
021000     05  WK-B-CNF-ACC             PIC 9(05) COMP.
021100     05  WK-B-CNF-REJ             PIC 9(05) COMP.
021200     05  WK-B-BKG-ACC             PIC 9(05) COMP.
021300     05  WK-B-BKG-REJ             PIC 9(05) COMP.
021400     05  WK-B-CAN-ACC             PIC 9(05) COMP.
021500     05  WK-B-CAN-REJ             PIC 9(05) COMP.
021600     05  WK-B-REG-ACC             PIC 9(05) COMP.
021700     05  WK-B-REG-REJ             PIC 9(05) COMP.
021800     05  FILLER                   PIC X(04).
021900
022000 EJECT
022100***************
022200 PROCEDURE DIVISION.
022300***************
022400 MAIN-MODULE.
022500     PERFORM A000-OPEN-FILES
022600        THRU A099-OPEN-FILES-EX.
022700     PERFORM A100-ZERO-CONTROL-TOTALS
022800        THRU A199-ZERO-CONTROL-TOTALS-EX.
022900
023000     PERFORM B100-PROCESS-LOC-TXNS
023100        THRU B199-PROCESS-LOC-TXNS-EX.
023200     PERFORM B200-PROCESS-SVC-TXNS
023300        THRU B299-PROCESS-SVC-TXNS-EX.
023400     PERFORM B300-PROCESS-EMP-TXNS
023500        THRU B399-PROCESS-EMP-TXNS-EX.
023600     PERFORM B400-PROCESS-APT-TXNS
023700        THRU B499-PROCESS-APT-TXNS-EX.
023800     PERFORM B500-PROCESS-PUR-TXNS
023900        THRU B599-PROCESS-PUR-TXNS-EX.
024000     PERFORM B600-PROCESS-CNF-TXNS
024100        THRU B699-PROCESS-CNF-TXNS-EX.
024200     PERFORM B700-PROCESS-BKG-TXNS
024300        THRU B799-PROCESS-BKG-TXNS-EX.
024400     PERFORM B800-PROCESS-CAN-TXNS
024500        THRU B899-PROCESS-CAN-TXNS-EX.
024600     PERFORM B900-PROCESS-REG-TXNS
024700        THRU B999-PROCESS-REG-TXNS-EX.
024800
024900     PERFORM C100-WRITE-CONTROL-BREAKS
025000        THRU C199-WRITE-CONTROL-BREAKS-EX.
025100
025200     PERFORM Z000-END-PROGRAM-ROUTINE
025300        THRU Z099-END-PROGRAM-ROUTINE-EX.
025400     STOP RUN.
025500
025600 EJECT
025700*-----------------------------------------------------------------
025800 A000-OPEN-FILES.
025900*-----------------------------------------------------------------
026000     OPEN    INPUT GHLOCTXN GHSVCTXN GHEMPTXN GHAPTTXN
026100                   GHPURTXN GHCNFTXN GHBKGTXN GHCANTXN
026200                   GHREGTXN.
026300     IF      NOT WK-C-SUCCESSFUL
026400             DISPLAY "GHBATCH - OPEN FILE ERROR ON A TXN FILE"
026500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
026600
026700     OPEN    OUTPUT GHACTRPT.
026800     IF      NOT WK-C-SUCCESSFUL
026900             DISPLAY "GHBATCH - OPEN FILE ERROR - GHACTRPT"
027000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
027100 A099-OPEN-FILES-EX.
027200     EXIT.
027300
027400*-----------------------------------------------------------------
027500 A100-ZERO-CONTROL-TOTALS.
027600*-----------------------------------------------------------------
027700     MOVE    ZERO                 TO    WK-B-CONTROL-TOTALS.
027800 A199-ZERO-CONTROL-TOTALS-EX.
027900     EXIT.
028000
028100 EJECT
028200*-----------------------------------------------------------------
028300*B100-PROCESS-LOC-TXNS - LOCATION-MAINTENANCE TRANSACTION FILE.   
028400*-----------------------------------------------------------------
028500 B100-PROCESS-LOC-TXNS.
028600     MOVE    "N"                  TO    WK-B-LOC-EOF-SW.
028700
028800     PERFORM B110-READ-ONE-LOC-TXN
028900        THRU B119-READ-ONE-LOC-TXN-EX
029000           UNTIL WK-B-LOC-EOF.
029100
029200 B199-PROCESS-LOC-TXNS-EX.
029300     EXIT.
029400
029500*-----------------------------------------------------------------
029600 B110-READ-ONE-LOC-TXN.
029700*-----------------------------------------------------------------
029800     READ    GHLOCTXN
029900        AT END
030000           MOVE "Y"             TO    WK-B-LOC-EOF-SW
030100           GO TO B119-READ-ONE-LOC-TXN-EX.
030200
030300     CALL    "GHLOCMNT"         USING GH-TX-LOC.
030400
030500     IF      GH-TX-LOC-CREATE
030600             MOVE "LOCATION-CREATE" TO GH-RPT-TYPE
030700             IF   GH-TX-LOC-ACCEPTED
030800                  ADD 1 TO WK-B-LOC-CRE-ACC
030900             ELSE
031000                  ADD 1 TO WK-B-LOC-CRE-REJ
031100             END-IF
031200     ELSE
031300             MOVE "LOCATION-UPDATE" TO GH-RPT-TYPE
031400             IF   GH-TX-LOC-ACCEPTED
031500                  ADD 1 TO WK-B-LOC-UPD-ACC
031600             ELSE
031700                  ADD 1 TO WK-B-LOC-UPD-REJ
031800             END-IF.
031900
032000     MOVE    GH-TX-LOC-KEY-ID     TO    GH-RPT-KEY-ID.
032100     MOVE    GH-TX-LOC-REASON     TO    GH-RPT-REASON.
032200     MOVE    GH-TX-LOC-RESULT     TO    WK-B-TEMP-RESULT.
032300     PERFORM D100-SET-RESULT-TEXT
032400        THRU D199-SET-RESULT-TEXT-EX.
032500     PERFORM D200-WRITE-RPT-LINE
032600        THRU D299-WRITE-RPT-LINE-EX.
032700
032800 B119-READ-ONE-LOC-TXN-EX.
032900     EXIT.
033000
033100 EJECT
033200*-----------------------------------------------------------------
033300*B200-PROCESS-SVC-TXNS - SERVICE-MAINTENANCE TRANSACTION FILE.    
033400*-----------------------------------------------------------------
033500 B200-PROCESS-SVC-TXNS.
033600     MOVE    "N"                  TO    WK-B-SVC-EOF-SW.
033700
033800     PERFORM B210-READ-ONE-SVC-TXN
033900        THRU B219-READ-ONE-SVC-TXN-EX
034000           UNTIL WK-B-SVC-EOF.
034100
034200 B299-PROCESS-SVC-TXNS-EX.
034300     EXIT.
034400
034500*-----------------------------------------------------------------
034600 B210-READ-ONE-SVC-TXN.
034700*-----------------------------------------------------------------
034800     READ    GHSVCTXN
034900        AT END
035000           MOVE "Y"             TO    WK-B-SVC-EOF-SW
035100           GO TO B219-READ-ONE-SVC-TXN-EX.
035200
035300     CALL    "GHSVCMNT"         USING GH-TX-SVC.
035400
035500     EVALUATE TRUE
035600        WHEN GH-TX-SVC-CREATE
035700           MOVE "SERVICE-CREATE" TO GH-RPT-TYPE
035800           IF   GH-TX-SVC-ACCEPTED
035900                ADD 1 TO WK-B-SVC-CRE-ACC
036000           ELSE
036100                ADD 1 TO WK-B-SVC-CRE-REJ
036200           END-IF
036300        WHEN GH-TX-SVC-UPDATE
036400           MOVE "SERVICE-UPDATE" TO GH-RPT-TYPE
036500           IF   GH-TX-SVC-ACCEPTED
036600                ADD 1 TO WK-B-SVC-UPD-ACC
036700           ELSE
036800                ADD 1 TO WK-B-SVC-UPD-REJ
036900           END-IF
037000        WHEN OTHER
037100           MOVE "SERVICE-DEACTIVATE" TO GH-RPT-TYPE
037200           IF   GH-TX-SVC-ACCEPTED
037300                ADD 1 TO WK-B-SVC-DEA-ACC
037400           ELSE
037500                ADD 1 TO WK-B-SVC-DEA-REJ
037600           END-IF
037700     END-EVALUATE.
037800
037900     MOVE    GH-TX-SVC-KEY-ID     TO    GH-RPT-KEY-ID.
038000     MOVE    GH-TX-SVC-REASON     TO    GH-RPT-REASON.
038100     MOVE    GH-TX-SVC-RESULT     TO    WK-B-TEMP-RESULT.
038200     PERFORM D100-SET-RESULT-TEXT
038300        THRU D199-SET-RESULT-TEXT-EX.
038400     PERFORM D200-WRITE-RPT-LINE
038500        THRU D299-WRITE-RPT-LINE-EX.
038600
038700 B219-READ-ONE-SVC-TXN-EX.
038800     EXIT.
038900
039000 EJECT
039100*-----------------------------------------------------------------
039200*B300-PROCESS-EMP-TXNS - EMPLOYEE-MAINTENANCE TRANSACTION FILE.   
039300*-----------------------------------------------------------------
039400 B300-PROCESS-EMP-TXNS.
039500     MOVE    "N"                  TO    WK-B-EMP-EOF-SW.
039600
039700     PERFORM B310-READ-ONE-EMP-TXN
039800        THRU B319-READ-ONE-EMP-TXN-EX
039900           UNTIL WK-B-EMP-EOF.
040000
040100 B399-PROCESS-EMP-TXNS-EX.
040200     EXIT.
040300
040400*-----------------------------------------------------------------
040500 B310-READ-ONE-EMP-TXN.
040600*-----------------------------------------------------------------
040700     READ    GHEMPTXN
040800        AT END
040900           MOVE "Y"             TO    WK-B-EMP-EOF-SW
041000           GO TO B319-READ-ONE-EMP-TXN-EX.
041100
041200     CALL    "GHEMPMNT"         USING GH-TX-EMP.
041300
041400     MOVE    "EMPLOYEE-CREATE"    TO    GH-RPT-TYPE.
041500     IF      GH-TX-EMP-ACCEPTED
041600             ADD  1               TO    WK-B-EMP-CRE-ACC
041700     ELSE
041800             ADD  1               TO    WK-B-EMP-CRE-REJ.
041900
042000     MOVE    GH-TX-EMP-KEY-ID     TO    GH-RPT-KEY-ID.
042100     MOVE    GH-TX-EMP-REASON     TO    GH-RPT-REASON.
042200     MOVE    GH-TX-EMP-RESULT     TO    WK-B-TEMP-RESULT.
042300     PERFORM D100-SET-RESULT-TEXT
042400        THRU D199-SET-RESULT-TEXT-EX.
042500     PERFORM D200-WRITE-RPT-LINE
042600        THRU D299-WRITE-RPT-LINE-EX.
042700
042800 B319-READ-ONE-EMP-TXN-EX.
042900     EXIT.
043000
043100 EJECT
043200*-----------------------------------------------------------------
043300*B400-PROCESS-APT-TXNS - APPOINTMENT-MAINTENANCE TRANSACTION     *
043400*                        FILE - ACTION CODES C/U/X ONLY, THE     *
043500*                        LISTING CODES L1-L4 CARRY NO FILE.      *
043600*-----------------------------------------------------------------
043700 B400-PROCESS-APT-TXNS.
043800     MOVE    "N"                  TO    WK-B-APT-EOF-SW.
043900
044000     PERFORM B410-READ-ONE-APT-TXN
044100        THRU B419-READ-ONE-APT-TXN-EX
044200           UNTIL WK-B-APT-EOF.
044300
044400 B499-PROCESS-APT-TXNS-EX.
044500     EXIT.
044600
044700*-----------------------------------------------------------------
044800 B410-READ-ONE-APT-TXN.
044900*-----------------------------------------------------------------
045000     READ    GHAPTTXN
045100        AT END
045200           MOVE "Y"             TO    WK-B-APT-EOF-SW
045300           GO TO B419-READ-ONE-APT-TXN-EX.
045400
045500     CALL    "GHAPTMNT"         USING GH-TX-APT.
045600
045700     EVALUATE TRUE
045800        WHEN GH-TX-APT-CREATE
045900           MOVE "APPOINTMENT-CREATE" TO GH-RPT-TYPE
046000           IF   GH-TX-APT-ACCEPTED
046100                ADD 1 TO WK-B-APT-CRE-ACC
046200           ELSE
046300                ADD 1 TO WK-B-APT-CRE-REJ
046400           END-IF
046500        WHEN GH-TX-APT-UPDATE
046600           MOVE "APPOINTMENT-UPDATE" TO GH-RPT-TYPE
046700           IF   GH-TX-APT-ACCEPTED
046800                ADD 1 TO WK-B-APT-UPD-ACC
046900           ELSE
047000                ADD 1 TO WK-B-APT-UPD-REJ
047100           END-IF
047200        WHEN OTHER
047300           MOVE "APPOINTMENT-CANCEL" TO GH-RPT-TYPE
047400           IF   GH-TX-APT-ACCEPTED
047500                ADD 1 TO WK-B-APT-CAN-ACC
047600           ELSE
047700                ADD 1 TO WK-B-APT-CAN-REJ
047800           END-IF
047900     END-EVALUATE.
048000
048100     MOVE    GH-TX-APT-KEY-ID     TO    GH-RPT-KEY-ID.
048200     MOVE    GH-TX-APT-REASON     TO    GH-RPT-REASON.
048300     MOVE    GH-TX-APT-RESULT     TO    WK-B-TEMP-RESULT.
048400     PERFORM D100-SET-RESULT-TEXT
048500        THRU D199-SET-RESULT-TEXT-EX.
048600     PERFORM D200-WRITE-RPT-LINE
048700        THRU D299-WRITE-RPT-LINE-EX.
048800
048900 B419-READ-ONE-APT-TXN-EX.
049000     EXIT.
049100
049200 EJECT
049300*-----------------------------------------------------------------
049400*B500-PROCESS-PUR-TXNS - PAYMENT-PURCHASE TRANSACTION FILE,      *
049500*                        DRIVEN THROUGH THE GHTXPAY BLOCK.       *
049600*-----------------------------------------------------------------
049700 B500-PROCESS-PUR-TXNS.
049800     MOVE    "N"                  TO    WK-B-PUR-EOF-SW.
049900
050000     PERFORM B510-READ-ONE-PUR-TXN
050100        THRU B519-READ-ONE-PUR-TXN-EX
050200           UNTIL WK-B-PUR-EOF.
050300
050400 B599-PROCESS-PUR-TXNS-EX.
050500     EXIT.
050600
050700*-----------------------------------------------------------------
050800 B510-READ-ONE-PUR-TXN.
050900*-----------------------------------------------------------------
051000     READ    GHPURTXN
051100        AT END
051200           MOVE "Y"             TO    WK-B-PUR-EOF-SW
051300           GO TO B519-READ-ONE-PUR-TXN-EX.
051400
051500     MOVE    SPACES               TO    WK-B-TX-PAY.
051600     SET     GH-TX-PAY-PURCHASE   TO    TRUE.
051700     MOVE    GH-TX-PUR-MEMBER-ID  TO    GH-TX-PAY-MEMBER-ID.
051800     MOVE    GH-TX-PUR-SVC-ID     TO    GH-TX-PAY-SVC-ID.
051900     MOVE    GH-TX-PUR-QUANTITY   TO    GH-TX-PAY-QUANTITY.
052000
052100     CALL    "GHPAYPOST"        USING GH-TX-PAY.
052200
052300     MOVE    GH-TX-PAY-KEY-ID     TO    GH-TX-PUR-KEY-ID.
052400     MOVE    GH-TX-PAY-AMOUNT     TO    GH-TX-PUR-AMOUNT.
052500     MOVE    GH-TX-PAY-RESULT     TO    GH-TX-PUR-RESULT.
052600     MOVE    GH-TX-PAY-REASON     TO    GH-TX-PUR-REASON.
052700
052800     MOVE    "PAYMENT-PURCHASE"   TO    GH-RPT-TYPE.
052900     IF      GH-TX-PUR-ACCEPTED
053000             ADD  1               TO    WK-B-PUR-ACC
053100             ADD  GH-TX-PUR-AMOUNT TO    WK-B-PUR-AMT-TOTAL
053200     ELSE
053300             ADD  1               TO    WK-B-PUR-REJ.
053400
053500     MOVE    GH-TX-PUR-KEY-ID     TO    GH-RPT-KEY-ID.
053600     MOVE    GH-TX-PUR-REASON     TO    GH-RPT-REASON.
053700     MOVE    GH-TX-PUR-RESULT     TO    WK-B-TEMP-RESULT.
053800     PERFORM D100-SET-RESULT-TEXT
053900        THRU D199-SET-RESULT-TEXT-EX.
054000     PERFORM D200-WRITE-RPT-LINE
054100        THRU D299-WRITE-RPT-LINE-EX.
054200
054300 B519-READ-ONE-PUR-TXN-EX.
054400     EXIT.
054500
054600 EJECT
054700*-----------------------------------------------------------------
054800*B600-PROCESS-CNF-TXNS - PAYMENT-CONFIRM TRANSACTION FILE,       *
054900*                        DRIVEN THROUGH THE GHTXPAY BLOCK.       *
055000*-----------------------------------------------------------------
055100 B600-PROCESS-CNF-TXNS.
055200     MOVE    "N"                  TO    WK-B-CNF-EOF-SW.
055300
055400     PERFORM B610-READ-ONE-CNF-TXN
055500        THRU B619-READ-ONE-CNF-TXN-EX
055600           UNTIL WK-B-CNF-EOF.
055700
055800 B699-PROCESS-CNF-TXNS-EX.
055900     EXIT.
056000
056100*-----------------------------------------------------------------
056200 B610-READ-ONE-CNF-TXN.
056300*-----------------------------------------------------------------
056400     READ    GHCNFTXN
056500        AT END
056600           MOVE "Y"             TO    WK-B-CNF-EOF-SW
056700           GO TO B619-READ-ONE-CNF-TXN-EX.
056800
056900     MOVE    SPACES               TO    WK-B-TX-PAY.
057000     SET     GH-TX-PAY-CONFIRM    TO    TRUE.
057100     MOVE    GH-TX-CNF-EXT-REF    TO    GH-TX-PAY-EXT-REF.
057200
057300     CALL    "GHPAYPOST"        USING GH-TX-PAY.
057400
057500     MOVE    GH-TX-PAY-KEY-ID     TO    GH-TX-CNF-KEY-ID.
057600     MOVE    GH-TX-PAY-RESULT     TO    GH-TX-CNF-RESULT.
057700     MOVE    GH-TX-PAY-REASON     TO    GH-TX-CNF-REASON.
057800
057900     MOVE    "PAYMENT-CONFIRM"    TO    GH-RPT-TYPE.
058000     IF      GH-TX-CNF-ACCEPTED
058100             ADD  1               TO    WK-B-CNF-ACC
058200     ELSE
058300             ADD  1               TO    WK-B-CNF-REJ.
058400
058500     MOVE    GH-TX-CNF-KEY-ID     TO    GH-RPT-KEY-ID.
058600     MOVE    GH-TX-CNF-REASON     TO    GH-RPT-REASON.
058700     MOVE    GH-TX-CNF-RESULT     TO    WK-B-TEMP-RESULT.
058800     PERFORM D100-SET-RESULT-TEXT
058900        THRU D199-SET-RESULT-TEXT-EX.
059000     PERFORM D200-WRITE-RPT-LINE
059100        THRU D299-WRITE-RPT-LINE-EX.
059200
059300 B619-READ-ONE-CNF-TXN-EX.
059400     EXIT.
059500
059600 EJECT
059700*-----------------------------------------------------------------
059800*B700-PROCESS-BKG-TXNS - BOOKING-CREATE TRANSACTION FILE.        *
059900*-----------------------------------------------------------------
060000 B700-PROCESS-BKG-TXNS.
060100     MOVE    "N"                  TO    WK-B-BKG-EOF-SW.
060200
060300     PERFORM B710-READ-ONE-BKG-TXN
060400        THRU B719-READ-ONE-BKG-TXN-EX
060500           UNTIL WK-B-BKG-EOF.
060600
060700 B799-PROCESS-BKG-TXNS-EX.
060800     EXIT.
060900
061000*-----------------------------------------------------------------
061100 B710-READ-ONE-BKG-TXN.
061200*-----------------------------------------------------------------
061300     READ    GHBKGTXN
061400        AT END
061500           MOVE "Y"             TO    WK-B-BKG-EOF-SW
061600           GO TO B719-READ-ONE-BKG-TXN-EX.
061700
061800     MOVE    "B"                  TO    WK-B-MODE-FLAG.
061900     CALL    "GHBKGPOST"        USING WK-B-MODE-FLAG
062000                                      GH-TX-BKG
062100                                      GH-TX-CAN.
062200
062300     MOVE    "BOOKING-CREATE"     TO    GH-RPT-TYPE.
062400     IF      GH-TX-BKG-ACCEPTED
062500             ADD  1               TO    WK-B-BKG-ACC
062600     ELSE
062700             ADD  1               TO    WK-B-BKG-REJ.
062800
062900     MOVE    GH-TX-BKG-KEY-ID     TO    GH-RPT-KEY-ID.
063000     MOVE    GH-TX-BKG-REASON     TO    GH-RPT-REASON.
063100     MOVE    GH-TX-BKG-RESULT     TO    WK-B-TEMP-RESULT.
063200     PERFORM D100-SET-RESULT-TEXT
063300        THRU D199-SET-RESULT-TEXT-EX.
063400     PERFORM D200-WRITE-RPT-LINE
063500        THRU D299-WRITE-RPT-LINE-EX.
063600
063700 B719-READ-ONE-BKG-TXN-EX.
063800     EXIT.
063900
064000 EJECT
064100*-----------------------------------------------------------------
064200*B800-PROCESS-CAN-TXNS - BOOKING-CANCEL TRANSACTION FILE.        *
064300*-----------------------------------------------------------------
064400 B800-PROCESS-CAN-TXNS.
064500     MOVE    "N"                  TO    WK-B-CAN-EOF-SW.
064600
064700     PERFORM B810-READ-ONE-CAN-TXN
064800        THRU B819-READ-ONE-CAN-TXN-EX
064900           UNTIL WK-B-CAN-EOF.
065000
065100 B899-PROCESS-CAN-TXNS-EX.
065200     EXIT.
065300
065400*-----------------------------------------------------------------
065500 B810-READ-ONE-CAN-TXN.
065600*-----------------------------------------------------------------
065700     READ    GHCANTXN
065800        AT END
065900           MOVE "Y"             TO    WK-B-CAN-EOF-SW
066000           GO TO B819-READ-ONE-CAN-TXN-EX.
066100
066200     MOVE    "C"                  TO    WK-B-MODE-FLAG.
066300     CALL    "GHBKGPOST"        USING WK-B-MODE-FLAG
066400                                      GH-TX-BKG
066500                                      GH-TX-CAN.
066600
066700     MOVE    "BOOKING-CANCEL"     TO    GH-RPT-TYPE.
066800     IF      GH-TX-CAN-ACCEPTED
066900             ADD  1               TO    WK-B-CAN-ACC
067000     ELSE
067100             ADD  1               TO    WK-B-CAN-REJ.
067200
067300     MOVE    GH-TX-CAN-KEY-ID     TO    GH-RPT-KEY-ID.
067400     MOVE    GH-TX-CAN-REASON     TO    GH-RPT-REASON.
067500     MOVE    GH-TX-CAN-RESULT     TO    WK-B-TEMP-RESULT.
067600     PERFORM D100-SET-RESULT-TEXT
067700        THRU D199-SET-RESULT-TEXT-EX.
067800     PERFORM D200-WRITE-RPT-LINE
067900        THRU D299-WRITE-RPT-LINE-EX.
068000
068100 B819-READ-ONE-CAN-TXN-EX.
068200     EXIT.
068300
068400 EJECT
068500*-----------------------------------------------------------------
068600*B900-PROCESS-REG-TXNS - REGISTRATION TRANSACTION FILE.          *
068700*-----------------------------------------------------------------
068800 B900-PROCESS-REG-TXNS.
068900     MOVE    "N"                  TO    WK-B-REG-EOF-SW.
069000
069100     PERFORM B910-READ-ONE-REG-TXN
069200        THRU B919-READ-ONE-REG-TXN-EX
069300           UNTIL WK-B-REG-EOF.
069400
069500 B999-PROCESS-REG-TXNS-EX.
069600     EXIT.
069700
069800*-----------------------------------------------------------------
069900 B910-READ-ONE-REG-TXN.
070000*-----------------------------------------------------------------
070100     READ    GHREGTXN
070200        AT END
070300           MOVE "Y"             TO    WK-B-REG-EOF-SW
070400           GO TO B919-READ-ONE-REG-TXN-EX.
070500
070600     CALL    "GHAUTMNT"         USING GH-TX-REG.
070700
070800     MOVE    "USER-REGISTRATION"  TO    GH-RPT-TYPE.
070900     IF      GH-TX-REG-ACCEPTED
071000             ADD  1               TO    WK-B-REG-ACC
071100     ELSE
071200             ADD  1               TO    WK-B-REG-REJ.
071300
071400     MOVE    GH-TX-REG-KEY-ID     TO    GH-RPT-KEY-ID.
071500     MOVE    GH-TX-REG-REASON     TO    GH-RPT-REASON.
071600     MOVE    GH-TX-REG-RESULT     TO    WK-B-TEMP-RESULT.
071700     PERFORM D100-SET-RESULT-TEXT
071800        THRU D199-SET-RESULT-TEXT-EX.
071900     PERFORM D200-WRITE-RPT-LINE
072000        THRU D299-WRITE-RPT-LINE-EX.
072100
072200 B919-READ-ONE-REG-TXN-EX.
072300     EXIT.
072400
072500 EJECT
072600*-----------------------------------------------------------------
072700*D100-SET-RESULT-TEXT - EXPANDS THE ONE-CHAR A/R RESULT CODE     *
072800*                       INTO THE EIGHT-CHAR REPORT COLUMN.       *
072900*-----------------------------------------------------------------
073000 D100-SET-RESULT-TEXT.
073100     IF      WK-B-TEMP-RESULT     =     "A"
073200             MOVE "ACCEPTED"      TO    GH-RPT-RESULT
073300     ELSE
073400             MOVE "REJECTED"      TO    GH-RPT-RESULT.
073500 D199-SET-RESULT-TEXT-EX.
073600     EXIT.
073700
073800*-----------------------------------------------------------------
073900 D200-WRITE-RPT-LINE.
074000*-----------------------------------------------------------------
074100     WRITE   GH-RPT-LINE          FROM  WK-B-RPT-AREA.
074200 D299-WRITE-RPT-LINE-EX.
074300     EXIT.
074400
074500 EJECT
074600*-----------------------------------------------------------------
074700*C100-WRITE-CONTROL-BREAKS - ONE GH-SUM-LINE PER TRANSACTION     *
074800*                            TYPE, FOURTEEN BLOCKS.               
074900*-----------------------------------------------------------------
075000 C100-WRITE-CONTROL-BREAKS.
075100     MOVE "LOCATION-CREATE"       TO GH-SUM-TYPE.
075200     MOVE WK-B-LOC-CRE-ACC        TO GH-SUM-ACCEPTED.
075300     MOVE WK-B-LOC-CRE-REJ        TO GH-SUM-REJECTED.
075400     MOVE ZERO                    TO GH-SUM-AMOUNT.
075500     PERFORM D300-WRITE-SUM-LINE THRU D399-WRITE-SUM-LINE-EX.
075600
075700     MOVE "LOCATION-UPDATE"       TO GH-SUM-TYPE.
075800     MOVE WK-B-LOC-UPD-ACC        TO GH-SUM-ACCEPTED.
075900     MOVE WK-B-LOC-UPD-REJ        TO GH-SUM-REJECTED.
076000     MOVE ZERO                    TO GH-SUM-AMOUNT.
076100     PERFORM D300-WRITE-SUM-LINE THRU D399-WRITE-SUM-LINE-EX.
076200
076300     MOVE "SERVICE-CREATE"        TO GH-SUM-TYPE.
076400     MOVE WK-B-SVC-CRE-ACC        TO GH-SUM-ACCEPTED.
076500     MOVE WK-B-SVC-CRE-REJ        TO GH-SUM-REJECTED.
076600     MOVE ZERO                    TO GH-SUM-AMOUNT.
076700     PERFORM D300-WRITE-SUM-LINE THRU D399-WRITE-SUM-LINE-EX.
076800
076900     MOVE "SERVICE-UPDATE"        TO GH-SUM-TYPE.
077000     MOVE WK-B-SVC-UPD-ACC        TO GH-SUM-ACCEPTED.
077100     MOVE WK-B-SVC-UPD-REJ        TO GH-SUM-REJECTED.
077200     MOVE ZERO                    TO GH-SUM-AMOUNT.
077300     PERFORM D300-WRITE-SUM-LINE THRU D399-WRITE-SUM-LINE-EX.
077400
077500     MOVE "SERVICE-DEACTIVATE"    TO GH-SUM-TYPE.
077600     MOVE WK-B-SVC-DEA-ACC        TO GH-SUM-ACCEPTED.
077700     MOVE WK-B-SVC-DEA-REJ        TO GH-SUM-REJECTED.
077800     MOVE ZERO                    TO GH-SUM-AMOUNT.
077900     PERFORM D300-WRITE-SUM-LINE THRU D399-WRITE-SUM-LINE-EX.
078000
078100     MOVE "EMPLOYEE-CREATE"       TO GH-SUM-TYPE.
078200     MOVE WK-B-EMP-CRE-ACC        TO GH-SUM-ACCEPTED.
078300     MOVE WK-B-EMP-CRE-REJ        TO GH-SUM-REJECTED.
078400     MOVE ZERO                    TO GH-SUM-AMOUNT.
078500     PERFORM D300-WRITE-SUM-LINE THRU D399-WRITE-SUM-LINE-EX.
078600
078700     MOVE "APPOINTMENT-CREATE"    TO GH-SUM-TYPE.
078800     MOVE WK-B-APT-CRE-ACC        TO GH-SUM-ACCEPTED.
078900     MOVE WK-B-APT-CRE-REJ        TO GH-SUM-REJECTED.
079000     MOVE ZERO                    TO GH-SUM-AMOUNT.
079100     PERFORM D300-WRITE-SUM-LINE THRU D399-WRITE-SUM-LINE-EX.
079200
079300     MOVE "APPOINTMENT-UPDATE"    TO GH-SUM-TYPE.
079400     MOVE WK-B-APT-UPD-ACC        TO GH-SUM-ACCEPTED.
079500     MOVE WK-B-APT-UPD-REJ        TO GH-SUM-REJECTED.
079600     MOVE ZERO                    TO GH-SUM-AMOUNT.
079700     PERFORM D300-WRITE-SUM-LINE THRU D399-WRITE-SUM-LINE-EX.
079800
079900     MOVE "APPOINTMENT-CANCEL"    TO GH-SUM-TYPE.
080000     MOVE WK-B-APT-CAN-ACC        TO GH-SUM-ACCEPTED.
080100     MOVE WK-B-APT-CAN-REJ        TO GH-SUM-REJECTED.
080200     MOVE ZERO                    TO GH-SUM-AMOUNT.
080300     PERFORM D300-WRITE-SUM-LINE THRU D399-WRITE-SUM-LINE-EX.
080400
080500     MOVE "PAYMENT-PURCHASE"      TO GH-SUM-TYPE.
080600     MOVE WK-B-PUR-ACC            TO GH-SUM-ACCEPTED.
080700     MOVE WK-B-PUR-REJ            TO GH-SUM-REJECTED.
080800     MOVE WK-B-PUR-AMT-TOTAL      TO GH-SUM-AMOUNT.
080900     PERFORM D300-WRITE-SUM-LINE THRU D399-WRITE-SUM-LINE-EX.
081000
081100     MOVE "PAYMENT-CONFIRM"       TO GH-SUM-TYPE.
081200     MOVE WK-B-CNF-ACC            TO GH-SUM-ACCEPTED.
081300     MOVE WK-B-CNF-REJ            TO GH-SUM-REJECTED.
081400     MOVE ZERO                    TO GH-SUM-AMOUNT.
081500     PERFORM D300-WRITE-SUM-LINE THRU D399-WRITE-SUM-LINE-EX.
081600
081700     MOVE "BOOKING-CREATE"        TO GH-SUM-TYPE.
081800     MOVE WK-B-BKG-ACC            TO GH-SUM-ACCEPTED.
081900     MOVE WK-B-BKG-REJ            TO GH-SUM-REJECTED.
082000     MOVE ZERO                    TO GH-SUM-AMOUNT.
082100     PERFORM D300-WRITE-SUM-LINE THRU D399-WRITE-SUM-LINE-EX.
082200
082300     MOVE "BOOKING-CANCEL"        TO GH-SUM-TYPE.
082400     MOVE WK-B-CAN-ACC            TO GH-SUM-ACCEPTED.
082500     MOVE WK-B-CAN-REJ            TO GH-SUM-REJECTED.
082600     MOVE ZERO                    TO GH-SUM-AMOUNT.
082700     PERFORM D300-WRITE-SUM-LINE THRU D399-WRITE-SUM-LINE-EX.
082800
082900     MOVE "USER-REGISTRATION"     TO GH-SUM-TYPE.
083000     MOVE WK-B-REG-ACC            TO GH-SUM-ACCEPTED.
083100     MOVE WK-B-REG-REJ            TO GH-SUM-REJECTED.
083200     MOVE ZERO                    TO GH-SUM-AMOUNT.
083300     PERFORM D300-WRITE-SUM-LINE THRU D399-WRITE-SUM-LINE-EX.
083400
083500 C199-WRITE-CONTROL-BREAKS-EX.
083600     EXIT.
083700
083800*-----------------------------------------------------------------
083900 D300-WRITE-SUM-LINE.
084000*-----------------------------------------------------------------
084100     WRITE   GH-RPT-LINE          FROM  GH-SUM-LINE.
084200 D399-WRITE-SUM-LINE-EX.
084300     EXIT.
084400
084500 EJECT
084600*-----------------------------------------------------------------
084700 Z000-END-PROGRAM-ROUTINE.
084800*-----------------------------------------------------------------
084900     CLOSE   GHLOCTXN GHSVCTXN GHEMPTXN GHAPTTXN
085000             GHPURTXN GHCNFTXN GHBKGTXN GHCANTXN
085100             GHREGTXN GHACTRPT.
085200     IF      NOT WK-C-SUCCESSFUL
085300             DISPLAY "GHBATCH - CLOSE FILE ERROR"
085400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
085500
085600*-----------------------------------------------------------------
085700 Z099-END-PROGRAM-ROUTINE-EX.
085800*-----------------------------------------------------------------
085900     EXIT.
086000
086100******************************************************************
086200**************** END OF PROGRAM SOURCE - GHBATCH ****************
086300******************************************************************
