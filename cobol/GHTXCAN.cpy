000100******************************************************************
000200* GHTXCAN.CPY
000300* GYMHUB BOOKING-CANCEL TRANSACTION / GHBKGPOST LINKAGE
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* GH077A  VENLAR  29/09/2020 - INITIAL VERSION
000800*----------------------------------------------------------------*
000900 01  GH-TX-CAN.
001000     05  GH-TX-CAN-INPUT.
001100         10  GH-TX-CAN-BKG-ID     PIC 9(09).
001200         10  GH-TX-CAN-MEMBER-ID  PIC 9(09).
001300     05  GH-TX-CAN-OUTPUT.
001400         10  GH-TX-CAN-KEY-ID     PIC 9(09).
001500         10  GH-TX-CAN-RESULT     PIC X(01).
001600             88  GH-TX-CAN-ACCEPTED     VALUE "A".
001700             88  GH-TX-CAN-REJECTED     VALUE "R".
001800         10  GH-TX-CAN-REASON     PIC X(50).
001900     05  FILLER                   PIC X(10).
