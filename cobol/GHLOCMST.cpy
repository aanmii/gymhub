000100******************************************************************
000200* GHLOCMST.CPY
000300* GYMHUB LOCATION MASTER - RECORD LAYOUT
000400* FILE GHLOCMST - ORGANIZATION INDEXED, KEY LOC-ID ASCENDING
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* GH001A  TANBH   14/03/1988 - INITIAL VERSION
000900*----------------------------------------------------------------*
001000* GH014C  LIMSK   09/11/1998 - Y2K - CREATED/UPDATED DATE FIELDS
001100*                  WIDENED FROM YYMMDD TO CCYYMMDD.
001200*----------------------------------------------------------------*
001300 01  LOC-RECORD.
001400     05  LOC-ID                   PIC 9(09).
001500*                                  SURROGATE KEY
001600     05  LOC-NAME                 PIC X(100).
001700*                                  LOCATION NAME - UNIQUE
001800     05  LOC-ADDRESS              PIC X(255).
001900*                                  STREET ADDRESS
002000     05  LOC-ACTIVE               PIC X(01).
002100*                                  Y/N, DEFAULT Y
002200         88  LOC-IS-ACTIVE               VALUE "Y".
002300     05  LOC-CREATED-DATE         PIC 9(08).
002400     05  LOC-CREATED-TIME         PIC 9(06).
002500     05  LOC-UPDATED-DATE         PIC 9(08).
002600     05  LOC-UPDATED-TIME         PIC 9(06).
002700     05  FILLER                   PIC X(14).
002800
002900 01  LOC-RECORD-DT-R REDEFINES LOC-RECORD.
003000     05  FILLER                   PIC X(365).
003100*                                  LOC-ID THRU LOC-ACTIVE
003200     05  LOC-CREATED-CCYY         PIC 9(04).
003300     05  LOC-CREATED-MM           PIC 9(02).
003400     05  LOC-CREATED-DD           PIC 9(02).
003500     05  FILLER                   PIC X(06).
003600     05  LOC-UPDATED-CCYY         PIC 9(04).
003700     05  LOC-UPDATED-MM           PIC 9(02).
003800     05  LOC-UPDATED-DD           PIC 9(02).
003900     05  FILLER                   PIC X(20).
004000
004100 01  LOC-RECORD-KEY-R REDEFINES LOC-RECORD.
004200     05  LOC-KEY-EDIT             PIC 9(09).
004300     05  FILLER                   PIC X(398).
