000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GHLOCMNT.
000500 AUTHOR.         TAN BOON HOCK.
000600 INSTALLATION.   MIDLAND DATA SERVICES.
000700 DATE-WRITTEN.   15 SEP 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE MAINTAINS THE LOCATION MASTER FILE
001200*               FOR THE GYMHUB SUITE - CREATE AND UPDATE OF A
001300*               GYM LOCATION RECORD.  IT IS CALLED BY GHBATCH
001400*               FOR EVERY LOCATION-MAINTENANCE TRANSACTION READ
001500*               FROM GHLOCTXN.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000*  GH001A - TANBH   - 15/09/1989 - INITIAL VERSION.  SINGLE-      GH001A  
002100*                      KEYED-FILE CALLED-ROUTINE, KEYED ON LOC-ID
002200*                      IN GHLOCMST - CREATE-ONLY, ONE ROW PER
002300*                      GYM LOCATION.
002400*-----------------------------------------------------------------
002500*  GH003B - TANBH   - 02/11/1989 - ADD UPDATE PATH (ACTION "U") - GH003B  
002600*                      ORIGINALLY CREATE-ONLY.
002700*-----------------------------------------------------------------
002800*  GH014E - LIMSK   - 09/11/1998 - Y2K REMEDIATION - RUN DATE/TIMEGH014E  
002900*                      STAMPING NOW USES WK-C-RUN-DATE-TIME FROM
003000*                      GHCOMWS (CCYYMMDD) IN PLACE OF THE OLD
003100*                      2-DIGIT-YEAR STAMP ROUTINE.
003200*-----------------------------------------------------------------
003300*  GH022D - KUMARS  - 22/07/2004 - DUPLICATE-NAME SCAN REWRITTEN  GH022D  
003400*                      TO PICK UP THE NEXT SURROGATE KEY IN THE
003500*                      SAME PASS (WAS A SEPARATE CONTROL FILE
003600*                      READ BEFORE THIS CHANGE).
003700*-----------------------------------------------------------------
003800*  GH070C - VENLAR  - 24/09/2020 - CONVERTED TO THE GHTXLOC CALLEDGH070C  
003900*                      LINKAGE INTERFACE FOR THE NEW BATCH DRIVER
004000*                      GHBATCH, REPLACING THE OLD STAND-ALONE JCL
004100*                      STEP CALL.
004200*-----------------------------------------------------------------
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                    C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT GHLOCMST ASSIGN TO DATABASE-GHLOCMST
005600            ORGANIZATION      IS INDEXED
005700            ACCESS MODE       IS DYNAMIC
005800            RECORD KEY        IS LOC-ID
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000
006100 EJECT
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700 FD  GHLOCMST
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS LOC-RECORD.
007000     COPY GHLOCMST.
007100
007200*************************
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER              PIC X(24)  VALUE
007600     "** PROGRAM GHLOCMNT  **".
007700
007800* ------------------ PROGRAM WORKING STORAGE -------------------*
007900 01  WK-C-COMMON.
008000     COPY GHCOMWS.
008100
008200 EJECT
008300 LINKAGE SECTION.
008400*****************
008500 COPY GHTXLOC.
008600
008700 EJECT
008800********************************************
008900 PROCEDURE DIVISION USING GH-TX-LOC.
009000********************************************
009100 MAIN-MODULE.
009200     PERFORM A000-OPEN-FILES
009300        THRU A099-OPEN-FILES-EX.
009400
009500     MOVE    SPACES               TO    GH-TX-LOC-OUTPUT.
009600     MOVE    ZERO                 TO    GH-TX-LOC-KEY-ID.
009700
009800     EVALUATE TRUE
009900        WHEN GH-TX-LOC-CREATE
010000           PERFORM B100-CREATE-LOCATION
010100              THRU B199-CREATE-LOCATION-EX
010200        WHEN GH-TX-LOC-UPDATE
010300           PERFORM B200-UPDATE-LOCATION
010400              THRU B299-UPDATE-LOCATION-EX
010500        WHEN OTHER
010600           SET  GH-TX-LOC-REJECTED      TO TRUE
010700           MOVE "INVALID ACTION CODE"   TO GH-TX-LOC-REASON
010800     END-EVALUATE.
010900
011000     PERFORM Z000-END-PROGRAM-ROUTINE
011100        THRU Z099-END-PROGRAM-ROUTINE-EX.
011200     GOBACK.
011300
011400 EJECT
011500*-----------------------------------------------------------------
011600 A000-OPEN-FILES.
011700*-----------------------------------------------------------------
011800     OPEN    I-O GHLOCMST.
011900     IF      NOT WK-C-SUCCESSFUL
012000             DISPLAY "GHLOCMNT - OPEN FILE ERROR - GHLOCMST"
012100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
012200 A099-OPEN-FILES-EX.
012300     EXIT.
012400
012500*-----------------------------------------------------------------
012600*B100-CREATE-LOCATION - BATCH FLOW STEPS 1-3.                     
012700*-----------------------------------------------------------------
012800 B100-CREATE-LOCATION.
012900     PERFORM B150-SCAN-FOR-DUP-NAME
013000        THRU B199-SCAN-FOR-DUP-NAME-EX.
013100
013200     IF      GH-SVC-DUP-FOUND
013300             SET  GH-TX-LOC-REJECTED      TO TRUE
013400             MOVE "DUPLICATE LOCATION NAME"  TO GH-TX-LOC-REASON
013500             GO TO B199-CREATE-LOCATION-EX.
013600
013700     ADD     1                    TO    WK-C-NEXT-KEY.
013800     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
013900     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
014000*                                   SHOP STANDARD RUN-STAMP
014100     MOVE    WK-C-NEXT-KEY        TO    LOC-ID.
014200     MOVE    GH-TX-LOC-NAME       TO    LOC-NAME.
014300     MOVE    GH-TX-LOC-ADDRESS    TO    LOC-ADDRESS.
014400     SET     LOC-IS-ACTIVE        TO    TRUE.
014500     MOVE    WK-C-RUN-DATE        TO    LOC-CREATED-DATE
014600                                         LOC-UPDATED-DATE.
014700     MOVE    WK-C-RUN-TIME        TO    LOC-CREATED-TIME
014800                                         LOC-UPDATED-TIME.
014900
015000     WRITE   LOC-RECORD.
015100     IF      WK-C-SUCCESSFUL
015200             SET  GH-TX-LOC-ACCEPTED      TO TRUE
015300             MOVE LOC-ID                  TO GH-TX-LOC-KEY-ID
015400     ELSE
015500             SET  GH-TX-LOC-REJECTED      TO TRUE
015600             MOVE "UNABLE TO WRITE LOCATION MASTER"
015700                                           TO GH-TX-LOC-REASON.
015800
015900 B199-CREATE-LOCATION-EX.
016000     EXIT.
016100
016200*-----------------------------------------------------------------
016300*B150-SCAN-FOR-DUP-NAME - SEQUENTIAL PASS PICKS UP BOTH THE       
016400*                         DUPLICATE-NAME HIT AND THE HIGHEST KEY  
016500*                         ON FILE, AS GH022D.                     
016600*-----------------------------------------------------------------
016700 B150-SCAN-FOR-DUP-NAME.
016800     MOVE    "N"                  TO    GH-SVC-DUP-SW.
016900     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
017000     MOVE    ZERO                 TO    WK-C-NEXT-KEY.
017100
017200     PERFORM B160-SCAN-ONE-RECORD
017300        THRU B169-SCAN-ONE-RECORD-EX
017400           UNTIL WK-C-SCAN-EOF.
017500
017600 B199-SCAN-FOR-DUP-NAME-EX.
017700     EXIT.
017800
017900*-----------------------------------------------------------------
018000 B160-SCAN-ONE-RECORD.
018100*-----------------------------------------------------------------
018200     READ    GHLOCMST NEXT RECORD
018300        AT END
018400           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
018500           GO TO B169-SCAN-ONE-RECORD-EX.
018600
018700     IF      LOC-NAME             =     GH-TX-LOC-NAME
018800             SET  GH-SVC-DUP-FOUND TO TRUE.
018900     IF      LOC-ID               >     WK-C-NEXT-KEY
019000             MOVE LOC-ID          TO    WK-C-NEXT-KEY.
019100
019200 B169-SCAN-ONE-RECORD-EX.
019300     EXIT.
019400
019500*-----------------------------------------------------------------
019600*B200-UPDATE-LOCATION - BATCH FLOW STEP 4.                        
019700*-----------------------------------------------------------------
019800 B200-UPDATE-LOCATION.
019900     MOVE    GH-TX-LOC-ID         TO    LOC-ID.
020000     READ    GHLOCMST
020100        INVALID KEY
020200           SET  GH-TX-LOC-REJECTED   TO TRUE
020300           MOVE "LOCATION NOT FOUND" TO GH-TX-LOC-REASON
020400           GO TO B299-UPDATE-LOCATION-EX.
020500
020600     IF      GH-TX-LOC-NAME       NOT = LOC-NAME
020700             PERFORM B250-CHECK-NAME-TAKEN
020800                THRU B299-CHECK-NAME-TAKEN-EX
020900             IF  GH-SVC-DUP-FOUND
021000                 SET  GH-TX-LOC-REJECTED      TO TRUE
021100                 MOVE "DUPLICATE LOCATION NAME"
021200                                               TO GH-TX-LOC-REASON
021300                 GO TO B299-UPDATE-LOCATION-EX
021400             END-IF.
021500
021600     ACCEPT  WK-C-RUN-DATE-TIME   FROM  DATE YYYYMMDD.
021700     ACCEPT  WK-C-RUN-TIME        FROM  TIME.
021800     MOVE    GH-TX-LOC-NAME       TO    LOC-NAME.
021900     MOVE    GH-TX-LOC-ADDRESS    TO    LOC-ADDRESS.
022000     MOVE    WK-C-RUN-DATE        TO    LOC-UPDATED-DATE.
022100     MOVE    WK-C-RUN-TIME        TO    LOC-UPDATED-TIME.
022200
022300     REWRITE LOC-RECORD.
022400     IF      WK-C-SUCCESSFUL
022500             SET  GH-TX-LOC-ACCEPTED      TO TRUE
022600             MOVE LOC-ID                  TO GH-TX-LOC-KEY-ID
022700     ELSE
022800             SET  GH-TX-LOC-REJECTED      TO TRUE
022900             MOVE "UNABLE TO REWRITE LOCATION MASTER"
023000                                           TO GH-TX-LOC-REASON.
023100
023200 B299-UPDATE-LOCATION-EX.
023300     EXIT.
023400
023500*-----------------------------------------------------------------
023600*B250-CHECK-NAME-TAKEN - RESCAN EXCLUDING THE RECORD BEING UPDATED
023700*-----------------------------------------------------------------
023800 B250-CHECK-NAME-TAKEN.
023900     MOVE    "N"                  TO    GH-SVC-DUP-SW.
024000     MOVE    "N"                  TO    WK-C-SCAN-EOF-SW.
024100
024200     PERFORM B260-SCAN-ONE-RECORD
024300        THRU B269-SCAN-ONE-RECORD-EX
024400           UNTIL WK-C-SCAN-EOF.
024500
024600*                                  RESTORE THE CURRENT RECORD
024700     MOVE    GH-TX-LOC-ID         TO    LOC-ID.
024800     READ    GHLOCMST
024900        INVALID KEY
025000           CONTINUE.
025100
025200 B299-CHECK-NAME-TAKEN-EX.
025300     EXIT.
025400
025500*-----------------------------------------------------------------
025600 B260-SCAN-ONE-RECORD.
025700*-----------------------------------------------------------------
025800     READ    GHLOCMST NEXT RECORD
025900        AT END
026000           MOVE "Y"             TO    WK-C-SCAN-EOF-SW
026100           GO TO B269-SCAN-ONE-RECORD-EX.
026200
026300     IF      LOC-NAME             =     GH-TX-LOC-NAME
026400             AND LOC-ID           NOT = GH-TX-LOC-ID
026500             SET  GH-SVC-DUP-FOUND TO TRUE.
026600
026700 B269-SCAN-ONE-RECORD-EX.
026800     EXIT.
026900
027000*-----------------------------------------------------------------
027100 Z000-END-PROGRAM-ROUTINE.
027200*-----------------------------------------------------------------
027300     CLOSE   GHLOCMST.
027400     IF      NOT WK-C-SUCCESSFUL
027500             DISPLAY "GHLOCMNT - CLOSE FILE ERROR - GHLOCMST"
027600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
027700
027800*-----------------------------------------------------------------
027900 Z099-END-PROGRAM-ROUTINE-EX.
028000*-----------------------------------------------------------------
028100     EXIT.
028200
028300******************************************************************
028400*************** END OF PROGRAM SOURCE - GHLOCMNT ***************
028500******************************************************************
