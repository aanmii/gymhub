000100******************************************************************
000200* GHTXEMP.CPY
000300* GYMHUB EMPLOYEE-MAINTENANCE TRANSACTION / GHEMPMNT LINKAGE
000400* PASSWORD/CREDENTIAL FIELD NOT CARRIED - HASHING IS OUT OF
000500* SCOPE FOR THIS PROGRAM, SEE SECURITY PARAGRAPH BELOW.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* GH072A  VENLAR  24/09/2020 - INITIAL VERSION
001000*----------------------------------------------------------------*
001100 01  GH-TX-EMP.
001200     05  GH-TX-EMP-INPUT.
001300         10  GH-TX-EMP-FIRST-NAME PIC X(50).
001400         10  GH-TX-EMP-LAST-NAME  PIC X(50).
001500         10  GH-TX-EMP-EMAIL      PIC X(100).
001600         10  GH-TX-EMP-PHONE      PIC X(20).
001700         10  GH-TX-EMP-LOC-ID     PIC 9(09).
001800     05  GH-TX-EMP-OUTPUT.
001900         10  GH-TX-EMP-KEY-ID     PIC 9(09).
002000         10  GH-TX-EMP-RESULT     PIC X(01).
002100             88  GH-TX-EMP-ACCEPTED     VALUE "A".
002200             88  GH-TX-EMP-REJECTED     VALUE "R".
002300         10  GH-TX-EMP-REASON     PIC X(50).
002400     05  FILLER                   PIC X(10).
