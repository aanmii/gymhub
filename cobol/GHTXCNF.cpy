000100******************************************************************
000200* GHTXCNF.CPY
000300* GYMHUB PAYMENT-CONFIRM TRANSACTION / GHPAYPOST LINKAGE
000400* DRIVEN NORMALLY BY THE GATEWAY CALLBACK - HERE BY A
000500* CONFIRMATION TRANSACTION CARRYING THE EXTERNAL REFERENCE.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* GH075A  VENLAR  27/09/2020 - INITIAL VERSION
001000*----------------------------------------------------------------*
001100 01  GH-TX-CNF.
001200     05  GH-TX-CNF-INPUT.
001300         10  GH-TX-CNF-EXT-REF    PIC X(100).
001400     05  GH-TX-CNF-OUTPUT.
001500         10  GH-TX-CNF-KEY-ID     PIC 9(09).
001600         10  GH-TX-CNF-RESULT     PIC X(01).
001700             88  GH-TX-CNF-ACCEPTED     VALUE "A".
001800             88  GH-TX-CNF-REJECTED     VALUE "R".
001900         10  GH-TX-CNF-REASON     PIC X(50).
002000     05  FILLER                   PIC X(10).
