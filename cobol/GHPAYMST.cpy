000100******************************************************************
000200* GHPAYMST.CPY
000300* GYMHUB PAYMENT MASTER - RECORD LAYOUT (A CREDIT-PURCHASE ORDER)
000400* FILE GHPAYMST - ORGANIZATION INDEXED, KEY PAY-ID ASCENDING
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* GH050A  DEVRAJ  14/01/2015 - INITIAL VERSION
000900*----------------------------------------------------------------*
001000* GH050B  DEVRAJ  28/01/2015 - ADD PAY-EXTERNAL-REF SO THE
001100*                  CONFIRMATION TRANSACTION CAN LOCATE THE ORDER
001200*                  WITHOUT CARRYING THE SURROGATE PAY-ID BACK
001300*                  FROM THE GATEWAY.
001400*----------------------------------------------------------------*
001500 01  PAY-RECORD.
001600     05  PAY-ID                   PIC 9(09).
001700*                                  SURROGATE KEY
001800     05  PAY-MEMBER-ID            PIC 9(09).
001900*                                  FK USER (MEMBER)
002000     05  PAY-GYM-SERVICE-ID       PIC 9(09).
002100*                                  FK GYM-SERVICE
002200     05  PAY-QUANTITY             PIC 9(05).
002300*                                  CREDITS PURCHASED, MUST BE > 0
002400     05  PAY-AMOUNT               PIC S9(8)V99 COMP-3.
002500*                                  SVC-PRICE * PAY-QUANTITY
002600     05  PAY-EXTERNAL-REF         PIC X(100).
002700*                                  GATEWAY REF - OPAQUE, UNIQUE
002800     05  PAY-STATUS               PIC X(20).
002900         88  PAY-IS-PENDING              VALUE "PENDING".
003000         88  PAY-IS-COMPLETED            VALUE "COMPLETED".
003100         88  PAY-IS-FAILED               VALUE "FAILED".
003200         88  PAY-IS-REFUNDED             VALUE "REFUNDED".
003300     05  PAY-CREATED-DATE         PIC 9(08).
003400     05  PAY-CREATED-TIME         PIC 9(06).
003500     05  PAY-COMPLETED-DATE       PIC 9(08).
003600     05  PAY-COMPLETED-TIME       PIC 9(06).
003700     05  FILLER                   PIC X(14).
003800
003900 01  PAY-RECORD-CD-R REDEFINES PAY-RECORD.
004000     05  FILLER                   PIC X(158).
004100*                                  PAY-ID THRU PAY-STATUS
004200     05  PAY-CREATED-CCYY         PIC 9(04).
004300     05  PAY-CREATED-MM           PIC 9(02).
004400     05  PAY-CREATED-DD           PIC 9(02).
004500     05  FILLER                   PIC X(34).
004600
004700 01  PAY-RECORD-XD-R REDEFINES PAY-RECORD.
004800     05  FILLER                   PIC X(172).
004900*                                  PAY-ID THRU PAY-CREATED-TIME
005000     05  PAY-COMPLETED-CCYY       PIC 9(04).
005100     05  PAY-COMPLETED-MM         PIC 9(02).
005200     05  PAY-COMPLETED-DD         PIC 9(02).
005300     05  FILLER                   PIC X(20).
